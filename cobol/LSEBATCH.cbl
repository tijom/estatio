000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    LSEBATCH.                                         00000300
000400 AUTHOR.        R T BRANNIGAN.                                    00000400
000500 INSTALLATION.  LEASE ADMINISTRATION SYSTEMS GROUP.               00000500
000600 DATE-WRITTEN.  03/14/89.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*    LSEBATCH  -  NIGHTLY LEASE / ITEM / TERM BATCH PASS          00001000
001100*                                                                 00001100
001200*    ONE SYSIN PARAMETER CARD SELECTS THE RUN TYPE FOR THE WHOLE  00001200
001300*    JOB STEP (THE ON-LINE SYSTEM NEVER MIXES RUN TYPES WITHIN A  00001300
001400*    SINGLE BATCH WINDOW):                                        00001400
001500*                                                                 00001500
001600*        A = APPROVE-ALL-TERMS-OF-LEASE                           00001600
001700*        V = VERIFY                                               00001700
001800*        C = CALCULATE                                            00001800
001900*        T = TERMINATE                                            00001900
002000*                                                                 00002000
002100*    THE THREE INPUT FILES ARE READ AS A LEASE / ITEM / TERM      00002100
002200*    HIERARCHY (LEASE-ITEM-FILE GROUPED UNDER LEASE-ID, LEASE-    00002200
002300*    TERM-FILE GROUPED UNDER ITS OWNING ITEM AND SEQUENCED BY     00002300
002400*    TERM-START-DATE, BOTH PRE-SORTED UPSTREAM -- THIS PROGRAM    00002400
002500*    DOES NOT RE-SORT).  FOR TERMINATE, THE TERMS OF THE CURRENT  00002500
002600*    ITEM ARE BUFFERED INTO WS-TERM-TABLE SO THE "CURRENT TERM"   00002600
002700*    AND "SUCCESSOR TERM" CAN BE FOUND BEFORE ANYTHING IS         00002700
002800*    WRITTEN BACK.  A NEW GENERATION OF LEASE-TERM-FILE IS        00002800
002900*    ALWAYS PRODUCED (LEASE-TERM-FILE-OUT) -- ON A TERMINATE RUN  00002900
003000*    A SUCCESSOR TERM IS SIMPLY NOT COPIED FORWARD TO IT.         00003000
003100*                                                                 00003100
003200*    CHANGE LOG                                                   00003200
003300*    ----------                                                   00003300
003400*    03/14/89  RTB  ORIGINAL PROGRAM, APPROVE RUN ONLY.           00003400
003500*    11/02/91  RTB  ADDED VERIFY RUN TYPE (PASS-THROUGH HOOK      00003500
003600*                   ONLY -- REQ 118, TERM RECALC FORMULA NOT      00003600
003700*                   YET SPECIFIED BY LEASE PRODUCTS).             00003700
003800*    07/15/95  DWK  ADDED CALCULATE RUN TYPE, CALLS CLKCALC FOR   00003800
003900*                   THE PERIOD-START-DATE, REQ 261.               00003900
004000*    04/03/01  DWK  ADDED TERMINATE RUN TYPE AND WS-TERM-TABLE    00004000
004100*                   TRUNCATION/SUCCESSOR-REMOVAL LOGIC, REQ 307.  00004100
004200*    02/18/99  SMJ  Y2K REMEDIATION - ALL DATES CCYYMMDD          00004200
004300*                   (REQUEST Y2K-0037).                           00004300
004400*    10/05/03  RTB  RAISED WS-TERM-TABLE TO 50 ENTRIES, SOME      00004400
004500*                   SERVICE-CHARGE ITEMS WERE OVERFLOWING AT 20.  00004500
004600*    07/19/06  RTB  5200-FIND-SUCCESSOR-RTN WAS MARKING EVERY     00004600
004700*                   LATER-STARTING TERM DELETED INSTEAD OF THE    00004700
004800*                   NEAREST ONE -- REWORKED TO TRACK THE LOWEST   00004800
004900*                   QUALIFYING START DATE, AUDIT NOTE 88-114.     00004900
005000*                   WS-REPORT-COUNTERS GROUP SPLIT OUT TO 77-     00005000
005100*                   LEVELS, SAME AUDIT NOTE.                      00005100
005200******************************************************************00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER.  IBM-390.                                       00005500
005600 OBJECT-COMPUTER.  IBM-390.                                       00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     UPSI-0 ON  STATUS IS LB-TRACE-SW-ON                          00005800
005900             OFF STATUS IS LB-TRACE-SW-OFF.                       00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200                                                                  00006200
006300     SELECT PARM-CARD-FILE                                        00006300
006400            ASSIGN       TO SYSIN                                 00006400
006500            ORGANIZATION IS SEQUENTIAL                            00006500
006600            FILE STATUS  IS PARM-STATUS.                          00006600
006700                                                                  00006700
006800     SELECT LEASE-FILE                                            00006800
006900            ASSIGN       TO LSEFILE                               00006900
007000            ORGANIZATION IS SEQUENTIAL                            00007000
007100            FILE STATUS  IS LSEFILE-STATUS.                       00007100
007200                                                                  00007200
007300     SELECT LEASE-ITEM-FILE                                       00007300
007400            ASSIGN       TO LSEITEM                               00007400
007500            ORGANIZATION IS SEQUENTIAL                            00007500
007600            FILE STATUS  IS LSEITEM-STATUS.                       00007600
007700                                                                  00007700
007800     SELECT LEASE-TERM-FILE                                       00007800
007900            ASSIGN       TO LSETERM                               00007900
008000            ORGANIZATION IS SEQUENTIAL                            00008000
008100            FILE STATUS  IS LSETERM-STATUS.                       00008100
008200                                                                  00008200
008300     SELECT LEASE-TERM-FILE-OUT                                   00008300
008400            ASSIGN       TO LSETOUT                               00008400
008500            ORGANIZATION IS SEQUENTIAL                            00008500
008600            FILE STATUS  IS LSETOUT-STATUS.                       00008600
008700                                                                  00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000                                                                  00009000
009100 FD  PARM-CARD-FILE                                               00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD                                   00009300
009400     DATA RECORD IS PARM-CARD-REC.                                00009400
009500 01  PARM-CARD-REC.                                               00009500
009600     05  PARM-RUN-TYPE            PIC X(01).                      00009600
009700         88  PARM-APPROVE          VALUE 'A'.                     00009700
009800         88  PARM-VERIFY           VALUE 'V'.                     00009800
009900         88  PARM-CALCULATE        VALUE 'C'.                     00009900
010000         88  PARM-TERMINATE        VALUE 'T'.                     00010000
010100     05  PARM-DUE-DATE-N          PIC 9(08).                      00010100
010200     05  PARM-TERM-DATE-N         PIC 9(08).                      00010200
010300     05  PARM-PERIOD-FUNC         PIC X(01).                      00010300
010400     05  FILLER                  PIC X(62).                       00010400
010500                                                                  00010500
010600 FD  LEASE-FILE                                                   00010600
010700     RECORDING MODE IS F                                          00010700
010800     LABEL RECORDS ARE STANDARD                                   00010800
010900     DATA RECORD IS LEASE-RECORD.                                 00010900
011000 COPY LSEREC.                                                     00011000
011100                                                                  00011100
011200 FD  LEASE-ITEM-FILE                                              00011200
011300     RECORDING MODE IS F                                          00011300
011400     LABEL RECORDS ARE STANDARD                                   00011400
011500     DATA RECORD IS LEASE-ITEM-RECORD.                            00011500
011600 COPY LSEITM.                                                     00011600
011700                                                                  00011700
011800 FD  LEASE-TERM-FILE                                              00011800
011900     RECORDING MODE IS F                                          00011900
012000     LABEL RECORDS ARE STANDARD                                   00012000
012100     DATA RECORD IS LEASE-TERM-RECORD.                            00012100
012200 COPY LSETRM.                                                     00012200
012300                                                                  00012300
012400 FD  LEASE-TERM-FILE-OUT                                          00012400
012500     RECORDING MODE IS F                                          00012500
012600     LABEL RECORDS ARE STANDARD                                   00012600
012700     DATA RECORD IS LEASE-TERM-OUT-RECORD.                        00012700
012800 01  LEASE-TERM-OUT-RECORD.                                       00012800
012900     COPY LSETRM REPLACING ==LEASE-TERM-RECORD== BY               00012900
013000                           ==LEASE-TERM-OUT-RECORD==.             00013000
013100                                                                  00013100
013200 WORKING-STORAGE SECTION.                                         00013200
013300*                                                                 00013300
013400 01  WS-FILE-STATUS-CODES.                                        00013400
013500     05  PARM-STATUS              PIC X(02) VALUE SPACES.         00013500
013600         88  PARM-OK               VALUE '00'.                    00013600
013700     05  LSEFILE-STATUS           PIC X(02) VALUE SPACES.         00013700
013800         88  LSEFILE-OK            VALUE '00'.                    00013800
013900     05  LSEITEM-STATUS           PIC X(02) VALUE SPACES.         00013900
014000         88  LSEITEM-OK            VALUE '00'.                    00014000
014100     05  LSETERM-STATUS           PIC X(02) VALUE SPACES.         00014100
014200         88  LSETERM-OK            VALUE '00'.                    00014200
014300     05  LSETOUT-STATUS           PIC X(02) VALUE SPACES.         00014300
014400         88  LSETOUT-OK            VALUE '00'.                    00014400
014500     05  FILLER                   PIC X(02).                      00014500
014600*                                                                 00014600
014700 01  WS-SWITCHES.                                                 00014700
014800     05  WS-LEASE-EOF-SW          PIC X(01) VALUE 'N'.            00014800
014900         88  WS-LEASE-EOF          VALUE 'Y'.                     00014900
015000     05  WS-ITEM-EOF-SW           PIC X(01) VALUE 'N'.            00015000
015100         88  WS-ITEM-EOF           VALUE 'Y'.                     00015100
015200     05  WS-TERM-EOF-SW           PIC X(01) VALUE 'N'.            00015200
015300         88  WS-TERM-EOF           VALUE 'Y'.                     00015300
015400     05  WS-ITEM-HELD-SW          PIC X(01) VALUE 'N'.            00015400
015500         88  WS-ITEM-HELD          VALUE 'Y'.                     00015500
015600     05  WS-TERM-HELD-SW          PIC X(01) VALUE 'N'.            00015600
015700         88  WS-TERM-HELD          VALUE 'Y'.                     00015700
015800     05  FILLER                   PIC X(01).                      00015800
015900*                                                                 00015900
016000 01  WS-TERM-TABLE.                                               00016000
016100     05  WS-TERM-ENTRY OCCURS 50 TIMES INDEXED BY WS-TERM-IDX.    00016100
016200         10  WS-TBL-SEQ-NO        PIC 9(04) COMP.                 00016200
016300         10  WS-TBL-START-DATE-N  PIC 9(08).                      00016300
016400         10  WS-TBL-END-DATE-N    PIC 9(08).                      00016400
016500         10  WS-TBL-VALUE         PIC S9(11)V9(2) COMP-3.         00016500
016600         10  WS-TBL-STATUS        PIC X(01).                      00016600
016700         10  WS-TBL-DELETE-SW     PIC X(01).                      00016700
016800             88  WS-TBL-DELETED    VALUE 'Y'.                     00016800
016900     05  WS-TERM-COUNT            PIC 9(04) COMP VALUE 0.         00016900
017000     05  FILLER                   PIC X(01).                      00017000
017100*                                                                 00017100
017200 01  WS-FOUND-FIELDS.                                             00017200
017300     05  WS-CURRENT-IDX           PIC 9(04) COMP VALUE 0.         00017300
017400     05  WS-FALLBACK-IDX          PIC 9(04) COMP VALUE 0.         00017400
017500     05  WS-LATEST-START-DATE-N   PIC 9(08) VALUE 0.              00017500
017600     05  WS-SCAN-IDX              PIC 9(04) COMP VALUE 0.         00017600
017700     05  FILLER                   PIC X(01).                      00017700
017800*                                                                 00017800
017900 01  WS-CLKCALC-FIELDS.                                           00017900
018000     05  WS-CLK-IN-DATE           PIC 9(08).                      00018000
018100     05  WS-CLK-IN-DATE-GROUP REDEFINES WS-CLK-IN-DATE.           00018100
018200         10  WS-CLK-IN-CC         PIC 9(02).                      00018200
018300         10  WS-CLK-IN-YY         PIC 9(02).                      00018300
018400         10  WS-CLK-IN-MM         PIC 9(02).                      00018400
018500         10  WS-CLK-IN-DD         PIC 9(02).                      00018500
018600     05  WS-CLK-FUNCTION-CODE     PIC X(01).                      00018600
018700     05  WS-CLK-OUT-DATE          PIC 9(08).                      00018700
018800     05  WS-CLK-RETURN-CODE       PIC 9(02) COMP.                 00018800
018900     05  FILLER                   PIC X(01).                      00018900
019000*                                                                 00019000
019100 77  WS-LEASES-READ              PIC S9(07) COMP VALUE +0.        00019100
019200 77  WS-ITEMS-READ               PIC S9(07) COMP VALUE +0.        00019200
019300 77  WS-TERMS-READ               PIC S9(07) COMP VALUE +0.        00019300
019400 77  WS-TERMS-APPROVED           PIC S9(07) COMP VALUE +0.        00019400
019500 77  WS-TERMS-TRUNCATED          PIC S9(07) COMP VALUE +0.        00019500
019600 77  WS-TERMS-DELETED            PIC S9(07) COMP VALUE +0.        00019600
019700 77  WS-SUCCESSOR-IDX             PIC 9(04) COMP VALUE 0.         00019700
019800 77  WS-LOWEST-SUCCESSOR-DATE-N   PIC 9(08) VALUE 0.              00019800
019900*                                                                 00019900
020000 PROCEDURE DIVISION.                                              00020000
020100*                                                                 00020100
020200 0000-MAIN-RTN.                                                   00020200
020300     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                  00020300
020400     PERFORM 2000-PROCESS-LEASE-RTN THRU 2000-EXIT                00020400
020500             UNTIL WS-LEASE-EOF.                                  00020500
020600     PERFORM 8000-WIND-UP-RTN THRU 8000-EXIT.                     00020600
020700     GOBACK.                                                      00020700
020800*                                                                 00020800
020900 1000-INITIALIZE-RTN.                                             00020900
021000     OPEN INPUT  PARM-CARD-FILE.                                  00021000
021100     READ PARM-CARD-FILE                                          00021100
021200         AT END                                                   00021200
021300             DISPLAY 'LSEBATCH - MISSING SYSIN PARAMETER CARD'    00021300
021400             MOVE 16 TO RETURN-CODE                               00021400
021500             MOVE 'Y' TO WS-LEASE-EOF-SW                          00021500
021600     END-READ.                                                    00021600
021700     CLOSE PARM-CARD-FILE.                                        00021700
021800     IF WS-LEASE-EOF                                              00021800
021900         GO TO 1000-EXIT                                          00021900
022000     END-IF.                                                      00022000
022100     OPEN INPUT  LEASE-FILE.                                      00022100
022200     OPEN INPUT  LEASE-ITEM-FILE.                                 00022200
022300     OPEN INPUT  LEASE-TERM-FILE.                                 00022300
022400     OPEN OUTPUT LEASE-TERM-FILE-OUT.                             00022400
022500     IF NOT LSEFILE-OK                                            00022500
022600         DISPLAY 'LSEBATCH - ERROR OPENING LEASE-FILE, RC = '     00022600
022700                  LSEFILE-STATUS                                  00022700
022800         MOVE 16 TO RETURN-CODE                                   00022800
022900         MOVE 'Y' TO WS-LEASE-EOF-SW                              00022900
023000         GO TO 1000-EXIT                                          00023000
023100     END-IF.                                                      00023100
023200     PERFORM 2100-READ-LEASE-RTN THRU 2100-EXIT.                  00023200
023300     PERFORM 2210-READ-ITEM-RTN THRU 2210-EXIT.                   00023300
023400     PERFORM 3100-READ-TERM-RTN THRU 3100-EXIT.                   00023400
023500 1000-EXIT.                                                       00023500
023600     EXIT.                                                        00023600
023700*                                                                 00023700
023800 2000-PROCESS-LEASE-RTN.                                          00023800
023900     ADD 1 TO WS-LEASES-READ.                                     00023900
024000     PERFORM 2200-PROCESS-ITEMS-OF-LEASE-RTN THRU 2200-EXIT       00024000
024100             UNTIL WS-ITEM-EOF OR                                 00024100
024200                   ITM-LEASE-ID NOT = LSE-LEASE-ID.               00024200
024300     PERFORM 2100-READ-LEASE-RTN THRU 2100-EXIT.                  00024300
024400 2000-EXIT.                                                       00024400
024500     EXIT.                                                        00024500
024600*                                                                 00024600
024700 2100-READ-LEASE-RTN.                                             00024700
024800     READ LEASE-FILE                                              00024800
024900         AT END                                                   00024900
025000             MOVE 'Y' TO WS-LEASE-EOF-SW                          00025000
025100     END-READ.                                                    00025100
025200 2100-EXIT.                                                       00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500 2200-PROCESS-ITEMS-OF-LEASE-RTN.                                 00025500
025600     ADD 1 TO WS-ITEMS-READ.                                      00025600
025700     PERFORM 3000-LOAD-TERM-TABLE-RTN THRU 3000-EXIT.             00025700
025800     IF PARM-APPROVE                                              00025800
025900         PERFORM 4000-APPROVE-TERMS-RTN THRU 4000-EXIT            00025900
026000     ELSE                                                         00026000
026100     IF PARM-VERIFY                                               00026100
026200         PERFORM 4100-VERIFY-ITEM-RTN THRU 4100-EXIT              00026200
026300     ELSE                                                         00026300
026400     IF PARM-CALCULATE                                            00026400
026500         PERFORM 4200-CALCULATE-ITEM-RTN THRU 4200-EXIT           00026500
026600     ELSE                                                         00026600
026700     IF PARM-TERMINATE                                            00026700
026800         PERFORM 5000-TERMINATE-ITEM-RTN THRU 5000-EXIT           00026800
026900     END-IF                                                       00026900
027000     END-IF                                                       00027000
027100     END-IF                                                       00027100
027200     END-IF.                                                      00027200
027300     PERFORM 6000-WRITE-TERM-TABLE-RTN THRU 6000-EXIT.            00027300
027400     PERFORM 2210-READ-ITEM-RTN THRU 2210-EXIT.                   00027400
027500 2200-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 2210-READ-ITEM-RTN.                                              00027800
027900     READ LEASE-ITEM-FILE                                         00027900
028000         AT END                                                   00028000
028100             MOVE 'Y' TO WS-ITEM-EOF-SW                           00028100
028200     END-READ.                                                    00028200
028300 2210-EXIT.                                                       00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 3000-LOAD-TERM-TABLE-RTN.                                        00028600
028700     MOVE 0 TO WS-TERM-COUNT.                                     00028700
028800     PERFORM 3050-LOAD-ONE-TERM-RTN THRU 3050-EXIT                00028800
028900             UNTIL WS-TERM-EOF OR                                 00028900
029000                   TRM-LEASE-ITEM-ID NOT = ITM-ITEM-SEQ-NO.       00029000
029100 3000-EXIT.                                                       00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 3050-LOAD-ONE-TERM-RTN.                                          00029400
029500     ADD 1 TO WS-TERMS-READ.                                      00029500
029600     IF WS-TERM-COUNT < 50                                        00029600
029700         ADD 1 TO WS-TERM-COUNT                                   00029700
029800         MOVE TRM-TERM-SEQ-NO      TO                             00029800
029900             WS-TBL-SEQ-NO(WS-TERM-COUNT)                         00029900
030000         MOVE TRM-TERM-START-DATE-N TO                            00030000
030100             WS-TBL-START-DATE-N(WS-TERM-COUNT)                   00030100
030200         MOVE TRM-TERM-END-DATE-N  TO                             00030200
030300             WS-TBL-END-DATE-N(WS-TERM-COUNT)                     00030300
030400         MOVE TRM-TERM-VALUE       TO                             00030400
030500             WS-TBL-VALUE(WS-TERM-COUNT)                          00030500
030600         MOVE TRM-TERM-STATUS      TO                             00030600
030700             WS-TBL-STATUS(WS-TERM-COUNT)                         00030700
030800         MOVE 'N'                  TO                             00030800
030900             WS-TBL-DELETE-SW(WS-TERM-COUNT)                      00030900
031000     ELSE                                                         00031000
031100         DISPLAY 'LSEBATCH - WS-TERM-TABLE FULL, TERM SKIPPED, '  00031100
031200                  'LEASE-ITEM-ID = ' ITM-ITEM-SEQ-NO              00031200
031300     END-IF.                                                      00031300
031400     PERFORM 3100-READ-TERM-RTN THRU 3100-EXIT.                   00031400
031500 3050-EXIT.                                                       00031500
031600     EXIT.                                                        00031600
031700*                                                                 00031700
031800 3100-READ-TERM-RTN.                                              00031800
031900     READ LEASE-TERM-FILE                                         00031900
032000         AT END                                                   00032000
032100             MOVE 'Y' TO WS-TERM-EOF-SW                           00032100
032200     END-READ.                                                    00032200
032300 3100-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500*                                                                 00032500
032600 4000-APPROVE-TERMS-RTN.                                          00032600
032700*    APPROVE-ALL-TERMS-OF-LEASE -- UNCONDITIONAL, NO              00032700
032800*    PRECONDITION EVALUATED (REQ 307 DESK NOTE).                  00032800
032900     MOVE 1 TO WS-SCAN-IDX.                                       00032900
033000     PERFORM 4050-APPROVE-ONE-TERM-RTN THRU 4050-EXIT             00033000
033100             VARYING WS-SCAN-IDX FROM 1 BY 1                      00033100
033200             UNTIL WS-SCAN-IDX > WS-TERM-COUNT.                   00033200
033300 4000-EXIT.                                                       00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600 4050-APPROVE-ONE-TERM-RTN.                                       00033600
033700     MOVE 'A' TO WS-TBL-STATUS(WS-SCAN-IDX).                      00033700
033800     ADD 1 TO WS-TERMS-APPROVED.                                  00033800
033900 4050-EXIT.                                                       00033900
034000     EXIT.                                                        00034000
034100*                                                                 00034100
034200 4100-VERIFY-ITEM-RTN.                                            00034200
034300*    VERIFY -- RE-EVALUATE/REFRESH THE ITEM'S TERMS.  THE         00034300
034400*    INDEX-LINKED RENT / SERVICE-CHARGE RECALCULATION FORMULA IS  00034400
034500*    NOT PART OF THIS SLICE (SEE SPEC NON-GOALS) -- THIS PASS     00034500
034600*    EXISTS SO THE CONTROL-BREAK BOOKKEEPING STILL VISITS EVERY   00034600
034700*    ITEM, AS THE ON-LINE Lease.verify() DOES.                    00034700
034800     CONTINUE.                                                    00034800
034900 4100-EXIT.                                                       00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 4200-CALCULATE-ITEM-RTN.                                         00035200
035300*    CALCULATE(PERIOD-START-DATE, DUE-DATE, RUN-TYPE) -- ITEM-    00035300
035400*    LEVEL FAN-OUT.  THE PERIOD-START-DATE IS DERIVED HERE VIA    00035400
035500*    CLKCALC SO EVERY ITEM SEES THE SAME PERIOD BOUNDARY; NO      00035500
035600*    ITEM-LEVEL CALCULATION FORMULA IS PRESENT IN THIS SLICE.     00035600
035700     MOVE PARM-DUE-DATE-N     TO WS-CLK-IN-DATE.                  00035700
035800     MOVE PARM-PERIOD-FUNC    TO WS-CLK-FUNCTION-CODE.            00035800
035900     CALL 'CLKCALC' USING WS-CLK-IN-DATE, WS-CLK-FUNCTION-CODE,   00035900
036000                          WS-CLK-OUT-DATE, WS-CLK-RETURN-CODE.    00036000
036100     IF LB-TRACE-SW-ON                                            00036100
036200         DISPLAY 'LSEBATCH - ITEM ' ITM-ITEM-SEQ-NO               00036200
036300                  ' PERIOD-START-DATE = ' WS-CLK-OUT-DATE         00036300
036400     END-IF.                                                      00036400
036500 4200-EXIT.                                                       00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800 5000-TERMINATE-ITEM-RTN.                                         00036800
036900     MOVE 0 TO WS-CURRENT-IDX.                                    00036900
037000     MOVE 0 TO WS-FALLBACK-IDX.                                   00037000
037100     MOVE 0 TO WS-LATEST-START-DATE-N.                            00037100
037200     PERFORM 5100-SCAN-FOR-TERM-RTN THRU 5100-EXIT                00037200
037300             VARYING WS-SCAN-IDX FROM 1 BY 1                      00037300
037400             UNTIL WS-SCAN-IDX > WS-TERM-COUNT.                   00037400
037500     IF WS-CURRENT-IDX = 0                                        00037500
037600         MOVE WS-FALLBACK-IDX TO WS-CURRENT-IDX                   00037600
037700     END-IF.                                                      00037700
037800     IF WS-CURRENT-IDX > 0                                        00037800
037900         MOVE PARM-TERM-DATE-N TO                                 00037900
038000             WS-TBL-END-DATE-N(WS-CURRENT-IDX)                    00038000
038100         ADD 1 TO WS-TERMS-TRUNCATED                              00038100
038200         PERFORM 5200-FIND-SUCCESSOR-RTN THRU 5200-EXIT           00038200
038300     END-IF.                                                      00038300
038400 5000-EXIT.                                                       00038400
038500     EXIT.                                                        00038500
038600*                                                                 00038600
038700 5100-SCAN-FOR-TERM-RTN.                                          00038700
038800*    "CURRENT TERM" = TERM WHOSE [START,END) INTERVAL CONTAINS    00038800
038900*    THE TERMINATION DATE (A ZERO END DATE MEANS OPEN-ENDED).     00038900
039000*    "FALLBACK" = THE TERM WITH THE LATEST START DATE, USED ONLY  00039000
039100*    WHEN NO TERM CONTAINS THE TERMINATION DATE.                  00039100
039200     IF WS-TBL-START-DATE-N(WS-SCAN-IDX) <= PARM-TERM-DATE-N AND  00039200
039300        (WS-TBL-END-DATE-N(WS-SCAN-IDX) = 0 OR                    00039300
039400         PARM-TERM-DATE-N < WS-TBL-END-DATE-N(WS-SCAN-IDX))       00039400
039500         MOVE WS-SCAN-IDX TO WS-CURRENT-IDX                       00039500
039600     END-IF.                                                      00039600
039700     IF WS-TBL-START-DATE-N(WS-SCAN-IDX) > WS-LATEST-START-DATE-N 00039700
039800         MOVE WS-TBL-START-DATE-N(WS-SCAN-IDX) TO                 00039800
039900             WS-LATEST-START-DATE-N                               00039900
040000         MOVE WS-SCAN-IDX TO WS-FALLBACK-IDX                      00040000
040100     END-IF.                                                      00040100
040200 5100-EXIT.                                                       00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500 5200-FIND-SUCCESSOR-RTN.                                         00040500
040600*    THE SUCCESSOR IS THE SINGLE TABLE ENTRY WITH THE NEXT-HIGHER 00040600
040700*    START DATE AFTER THE TRUNCATED TERM -- 5250-TEST-SUCCESSOR   00040700
040800*    TRACKS THE LOWEST START DATE SEEN SO FAR THAT IS STILL OVER  00040800
040900*    THE CURRENT TERM'S START DATE, SO ONLY THAT NEAREST ENTRY    00040900
041000*    MARKED DELETED, NOT WRITTEN -- A LEASE CANNOT HAVE TERMS     00041000
041100*    STARTING AFTER ITS TERMINATION DATE, BUT ANY TERM BEYOND THE 00041100
041200*    IMMEDIATE SUCCESSOR IS LEFT ALONE (AUDIT NOTE 88-114).       00041200
041300     MOVE 0 TO WS-SUCCESSOR-IDX.                                  00041300
041400     MOVE 99999999 TO WS-LOWEST-SUCCESSOR-DATE-N.                 00041400
041500     MOVE 0 TO WS-SCAN-IDX.                                       00041500
041600     PERFORM 5250-TEST-SUCCESSOR-RTN THRU 5250-EXIT               00041600
041700             VARYING WS-SCAN-IDX FROM 1 BY 1                      00041700
041800             UNTIL WS-SCAN-IDX > WS-TERM-COUNT.                   00041800
041900     IF WS-SUCCESSOR-IDX > 0                                      00041900
042000         MOVE 'Y' TO WS-TBL-DELETE-SW(WS-SUCCESSOR-IDX)           00042000
042100         ADD 1 TO WS-TERMS-DELETED                                00042100
042200     END-IF.                                                      00042200
042300 5200-EXIT.                                                       00042300
042400     EXIT.                                                        00042400
042500*                                                                 00042500
042600 5250-TEST-SUCCESSOR-RTN.                                         00042600
042700     IF WS-TBL-START-DATE-N(WS-SCAN-IDX) >                        00042700
042800        WS-TBL-START-DATE-N(WS-CURRENT-IDX) AND                   00042800
042900        WS-TBL-START-DATE-N(WS-SCAN-IDX) <                        00042900
043000        WS-LOWEST-SUCCESSOR-DATE-N                                00043000
043100         MOVE WS-TBL-START-DATE-N(WS-SCAN-IDX) TO                 00043100
043200             WS-LOWEST-SUCCESSOR-DATE-N                           00043200
043300         MOVE WS-SCAN-IDX TO WS-SUCCESSOR-IDX                     00043300
043400     END-IF.                                                      00043400
043500 5250-EXIT.                                                       00043500
043600     EXIT.                                                        00043600
043700*                                                                 00043700
043800 6000-WRITE-TERM-TABLE-RTN.                                       00043800
043900     MOVE 1 TO WS-SCAN-IDX.                                       00043900
044000     PERFORM 6050-WRITE-ONE-TERM-RTN THRU 6050-EXIT               00044000
044100             VARYING WS-SCAN-IDX FROM 1 BY 1                      00044100
044200             UNTIL WS-SCAN-IDX > WS-TERM-COUNT.                   00044200
044300 6000-EXIT.                                                       00044300
044400     EXIT.                                                        00044400
044500*                                                                 00044500
044600 6050-WRITE-ONE-TERM-RTN.                                         00044600
044700     IF NOT WS-TBL-DELETED(WS-SCAN-IDX)                           00044700
044800         MOVE ITM-ITEM-SEQ-NO     TO TRM-LEASE-ITEM-ID            00044800
044900                              IN LEASE-TERM-OUT-RECORD            00044900
045000         MOVE WS-TBL-SEQ-NO(WS-SCAN-IDX) TO                       00045000
045100             TRM-TERM-SEQ-NO IN LEASE-TERM-OUT-RECORD             00045100
045200         MOVE WS-TBL-START-DATE-N(WS-SCAN-IDX) TO                 00045200
045300             TRM-TERM-START-DATE-N IN LEASE-TERM-OUT-RECORD       00045300
045400         MOVE WS-TBL-END-DATE-N(WS-SCAN-IDX) TO                   00045400
045500             TRM-TERM-END-DATE-N IN LEASE-TERM-OUT-RECORD         00045500
045600         MOVE WS-TBL-VALUE(WS-SCAN-IDX) TO                        00045600
045700             TRM-TERM-VALUE IN LEASE-TERM-OUT-RECORD              00045700
045800         MOVE WS-TBL-STATUS(WS-SCAN-IDX) TO                       00045800
045900             TRM-TERM-STATUS IN LEASE-TERM-OUT-RECORD             00045900
046000         WRITE LEASE-TERM-OUT-RECORD                              00046000
046100     END-IF.                                                      00046100
046200 6050-EXIT.                                                       00046200
046300     EXIT.                                                        00046300
046400*                                                                 00046400
046500 8000-WIND-UP-RTN.                                                00046500
046600     DISPLAY 'LSEBATCH - LEASES READ       = ' WS-LEASES-READ.    00046600
046700     DISPLAY 'LSEBATCH - ITEMS READ        = ' WS-ITEMS-READ.     00046700
046800     DISPLAY 'LSEBATCH - TERMS READ        = ' WS-TERMS-READ.     00046800
046900     DISPLAY 'LSEBATCH - TERMS APPROVED    = ' WS-TERMS-APPROVED. 00046900
047000     DISPLAY 'LSEBATCH - TERMS TRUNCATED   = ' WS-TERMS-TRUNCATED.00047000
047100     DISPLAY 'LSEBATCH - TERMS DELETED     = ' WS-TERMS-DELETED.  00047100
047200     IF LSEFILE-STATUS NOT = SPACES                               00047200
047300         CLOSE LEASE-FILE                                         00047300
047400         CLOSE LEASE-ITEM-FILE                                    00047400
047500         CLOSE LEASE-TERM-FILE                                    00047500
047600         CLOSE LEASE-TERM-FILE-OUT                                00047600
047700     END-IF.                                                      00047700
047800 8000-EXIT.                                                       00047800
047900     EXIT.                                                        00047900
