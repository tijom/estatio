000100******************************************************************00000100
000200*    LSETYP  -   LEASE TYPE MASTER RECORD                         00000200
000300*    ----------------------------------------------               00000300
000400*    LOOKUP/MASTER TABLE OF LEASE TYPES, KEYED BY LT-REFERENCE.   00000400
000500*    MAINTAINED EXCLUSIVELY BY LTYPMNT'S FIND-OR-CREATE LOGIC --  00000500
000600*    THERE IS NO ON-LINE MAINTENANCE TRANSACTION FOR THIS FILE.   00000600
000700*                                                                 00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    05/09/90  RTB  ORIGINAL COPYBOOK, INDEXED ORGANIZATION.      00001000
001100*    11/02/91  RTB  ADDED LT-LAST-UPD-* AUDIT FIELDS PER REQ 118. 00001100
001200*    02/18/99  SMJ  Y2K REMEDIATION - LT-CREATE-DATE CCYYMMDD     00001200
001300*                   (REQUEST Y2K-0037).                           00001300
001400******************************************************************00001400
001500 01  LEASE-TYPE-RECORD.                                           00001500
001600     05  LT-REFERENCE                PIC X(20).                   00001600
001700     05  LT-NAME                     PIC X(50).                   00001700
001800     05  LT-CREATE-DATE-N            PIC 9(08).                   00001800
001900     05  LT-CREATE-DATE REDEFINES LT-CREATE-DATE-N.               00001900
002000         10  LT-CRT-CC               PIC 9(02).                   00002000
002100         10  LT-CRT-YY               PIC 9(02).                   00002100
002200         10  LT-CRT-MM               PIC 9(02).                   00002200
002300         10  LT-CRT-DD               PIC 9(02).                   00002300
002400     05  LT-LAST-UPD-DATE            PIC 9(08).                   00002400
002500     05  LT-LAST-UPD-USER            PIC X(08).                   00002500
002600     05  FILLER                      PIC X(22).                   00002600
