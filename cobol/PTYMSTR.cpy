000100******************************************************************00000100
000200*    PTYMSTR -   PARTY MASTER RECORD                              00000200
000300*    ------------------------------------------                   00000300
000400*    SEQUENTIAL MASTER FILE OF PARTIES (TENANTS, LANDLORDS,       00000400
000500*    AGENTS) SEARCHED BY PTYSRCH'S AUTOCOMPLETE SCAN.  THERE IS   00000500
000600*    NO KEYED ACCESS TO THIS FILE -- THE WILDCARD SEARCH IS A     00000600
000700*    FULL-FILE SCAN BY DESIGN (SEE PTYSRCH HEADER).               00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    05/09/90  RTB  ORIGINAL COPYBOOK.                            00001100
001200*    11/02/91  RTB  ADDED PTY-LAST-UPD-* AUDIT FIELDS PER REQ 118.00001200
001300*    02/18/99  SMJ  Y2K REMEDIATION - PTY-CREATE-DATE CCYYMMDD    00001300
001400*                   (REQUEST Y2K-0037).                           00001400
001500******************************************************************00001500
001600 01  PARTY-RECORD.                                                00001600
001700     05  PARTY-REFERENCE             PIC X(20).                   00001700
001800     05  PARTY-NAME                  PIC X(100).                  00001800
001900     05  PTY-CREATE-DATE-N           PIC 9(08).                   00001900
002000     05  PTY-CREATE-DATE REDEFINES PTY-CREATE-DATE-N.             00002000
002100         10  PTY-CRT-CC              PIC 9(02).                   00002100
002200         10  PTY-CRT-YY              PIC 9(02).                   00002200
002300         10  PTY-CRT-MM              PIC 9(02).                   00002300
002400         10  PTY-CRT-DD              PIC 9(02).                   00002400
002500     05  PTY-LAST-UPD-DATE           PIC 9(08).                   00002500
002600     05  PTY-LAST-UPD-USER           PIC X(08).                   00002600
002700     05  FILLER                      PIC X(18).                   00002700
