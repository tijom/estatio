000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    INVSUM.                                           00000300
000400 AUTHOR.        D W KOWALSKI.                                     00000400
000500 INSTALLATION.  LEASE ADMINISTRATION SYSTEMS GROUP.               00000500
000600 DATE-WRITTEN.  08/21/92.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*    INVSUM  -  INVOICE SUMMARY FOR PROPERTY / DUE DATE / STATUS  00001000
001100*                                                                 00001100
001200*    REPLACES THE OLD "INVOICE AGING BY PROPERTY" DESK REVIEW --  00001200
001300*    NIGHTLY CONTROL-BREAK ROLL-UP OF INVOICE-ITEM-FILE (PRE-     00001300
001400*    SORTED UPSTREAM BY PROPERTY-REFERENCE / INVOICE-DUE-DATE /   00001400
001500*    INVOICE-STATUS) INTO ONE INVOICE-SUMMARY-RECORD PER DISTINCT 00001500
001600*    COMBINATION OF THE THREE KEYS.  MAJOR BREAK IS PROPERTY,     00001600
001700*    MEDIUM BREAK IS DUE DATE WITHIN PROPERTY, MINOR BREAK IS     00001700
001800*    STATUS WITHIN DUE DATE.  A GROUP CAN HOLD SEVERAL ITEMS OF   00001800
001900*    THE SAME INVOICE -- SUM-INVOICE-COUNT MUST COUNT THE         00001900
002000*    INVOICE ONCE, NOT ONCE PER ITEM, SO INVOICE-ID CHANGES ARE   00002000
002100*    WATCHED SEPARATELY FROM THE THREE BREAK KEYS.  NO GRAND      00002100
002200*    TOTAL LINE IS PRODUCED.                                      00002200
002300*                                                                 00002300
002400*    CHANGE LOG                                                   00002400
002500*    ----------                                                   00002500
002600*    08/21/92  DWK  ORIGINAL PROGRAM.                             00002600
002700*    11/02/91  RTB  (RETRO-FIT) ADDED PRINT-FILE ALONGSIDE THE    00002700
002800*                   SUMMARY EXTRACT FOR THE DESK REVIEW, REQ 118. 00002800
002900*    02/18/99  SMJ  Y2K REMEDIATION - SUM-DUE-DATE / INV-DUE-DATE 00002900
003000*                   NOW CCYYMMDD (REQUEST Y2K-0037).              00003000
003100*    10/05/03  RTB  INVOICE-STATUS WIDENED TO X(10), REQ 455.     00003100
003200*    07/19/06  RTB  WS-REPORT-COUNTERS GROUP SPLIT OUT TO         00003200
003300*                   77-LEVELS, AUDIT NOTE 88-114.                 00003300
003400******************************************************************00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER.  IBM-390.                                       00003700
003800 OBJECT-COMPUTER.  IBM-390.                                       00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300                                                                  00004300
004400     SELECT INVOICE-ITEM-FILE                                     00004400
004500            ASSIGN       TO INVITEM                               00004500
004600            ORGANIZATION IS SEQUENTIAL                            00004600
004700            FILE STATUS  IS INVITEM-STATUS.                       00004700
004800                                                                  00004800
004900     SELECT INVOICE-SUMMARY-FILE                                  00004900
005000            ASSIGN       TO INVSUMF                               00005000
005100            ORGANIZATION IS SEQUENTIAL                            00005100
005200            FILE STATUS  IS INVSUMF-STATUS.                       00005200
005300                                                                  00005300
005400     SELECT PRINT-FILE                                            00005400
005500            ASSIGN       TO INVPRT                                00005500
005600            ORGANIZATION IS SEQUENTIAL                            00005600
005700            FILE STATUS  IS INVPRT-STATUS.                        00005700
005800                                                                  00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100                                                                  00006100
006200 FD  INVOICE-ITEM-FILE                                            00006200
006300     RECORDING MODE IS F                                          00006300
006400     LABEL RECORDS ARE STANDARD                                   00006400
006500     DATA RECORD IS INVOICE-ITEM-RECORD.                          00006500
006600 COPY INVITM.                                                     00006600
006700                                                                  00006700
006800 FD  INVOICE-SUMMARY-FILE                                         00006800
006900     RECORDING MODE IS F                                          00006900
007000     LABEL RECORDS ARE STANDARD                                   00007000
007100     DATA RECORD IS INVOICE-SUMMARY-RECORD.                       00007100
007200 COPY INVSUMR.                                                    00007200
007300                                                                  00007300
007400 FD  PRINT-FILE                                                   00007400
007500     RECORDING MODE IS F                                          00007500
007600     LABEL RECORDS ARE STANDARD                                   00007600
007700     DATA RECORD IS PRINT-REC.                                    00007700
007800 01  PRINT-REC                    PIC X(100).                     00007800
007900                                                                  00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100*                                                                 00008100
008200 01  WS-FILE-STATUS-CODES.                                        00008200
008300     05  INVITEM-STATUS           PIC X(02) VALUE SPACES.         00008300
008400         88  INVITEM-OK            VALUE '00'.                    00008400
008500     05  INVSUMF-STATUS           PIC X(02) VALUE SPACES.         00008500
008600         88  INVSUMF-OK            VALUE '00'.                    00008600
008700     05  INVPRT-STATUS            PIC X(02) VALUE SPACES.         00008700
008800         88  INVPRT-OK             VALUE '00'.                    00008800
008900     05  FILLER                   PIC X(02).                      00008900
009000*                                                                 00009000
009100 01  WS-SWITCHES.                                                 00009100
009200     05  WS-INVITEM-EOF-SW        PIC X(01) VALUE 'N'.            00009200
009300         88  WS-INVITEM-EOF        VALUE 'Y'.                     00009300
009400     05  WS-FIRST-RECORD-SW       PIC X(01) VALUE 'Y'.            00009400
009500         88  WS-FIRST-RECORD       VALUE 'Y'.                     00009500
009600     05  FILLER                   PIC X(01).                      00009600
009700*                                                                 00009700
009800 01  WS-HELD-BREAK-KEYS.                                          00009800
009900     05  WS-HELD-PROPERTY-REF     PIC X(20) VALUE SPACES.         00009900
010000     05  WS-HELD-DUE-DATE-N       PIC 9(08) VALUE 0.              00010000
010100     05  WS-HELD-DUE-DATE REDEFINES WS-HELD-DUE-DATE-N.           00010100
010200         10  WS-HELD-DUE-CC       PIC 9(02).                      00010200
010300         10  WS-HELD-DUE-YY       PIC 9(02).                      00010300
010400         10  WS-HELD-DUE-MM       PIC 9(02).                      00010400
010500         10  WS-HELD-DUE-DD       PIC 9(02).                      00010500
010600     05  WS-HELD-STATUS           PIC X(10) VALUE SPACES.         00010600
010700     05  WS-HELD-INVOICE-ID       PIC 9(10) VALUE 0.              00010700
010800     05  FILLER                   PIC X(02).                      00010800
010900*                                                                 00010900
011000 01  WS-ACCUMULATORS.                                             00011000
011100     05  WS-ACC-INVOICE-COUNT     PIC S9(07) COMP     VALUE +0.   00011100
011200     05  WS-ACC-NET-AMOUNT        PIC S9(11)V9(2) COMP-3 VALUE +0.00011200
011300     05  WS-ACC-VAT-AMOUNT        PIC S9(11)V9(2) COMP-3 VALUE +0.00011300
011400     05  WS-ACC-GROSS-AMOUNT      PIC S9(11)V9(2) COMP-3 VALUE +0.00011400
011500     05  FILLER                   PIC X(01).                      00011500
011600*                                                                 00011600
011700 77  WS-RECORDS-READ              PIC S9(07) COMP     VALUE +0.   00011700
011800 77  WS-GROUPS-WRITTEN            PIC S9(07) COMP     VALUE +0.   00011800
011900*                                                                 00011900
012000 01  WS-REPORT-HEADING.                                           00012000
012100     05  FILLER                   PIC X(20)                       00012100
012200         VALUE 'INVOICE SUMMARY FOR '.                            00012200
012300     05  FILLER                   PIC X(36)                       00012300
012400         VALUE 'PROPERTY / DUE DATE / STATUS       '.             00012400
012500     05  FILLER                   PIC X(44) VALUE SPACES.         00012500
012600*                                                                 00012600
012700 01  WS-REPORT-COLUMN-HDR.                                        00012700
012800     05  FILLER PIC X(20) VALUE 'PROPERTY-REFERENCE  '.           00012800
012900     05  FILLER PIC X(10) VALUE 'DUE-DATE  '.                     00012900
013000     05  FILLER PIC X(11) VALUE 'STATUS     '.                    00013000
013100     05  FILLER PIC X(08) VALUE 'INV-CNT '.                       00013100
013200     05  FILLER PIC X(13) VALUE 'NET-AMOUNT   '.                  00013200
013300     05  FILLER PIC X(13) VALUE 'VAT-AMOUNT   '.                  00013300
013400     05  FILLER PIC X(13) VALUE 'GROSS-AMOUNT '.                  00013400
013500     05  FILLER PIC X(12) VALUE SPACES.                           00013500
013600*                                                                 00013600
013700 01  WS-REPORT-DETAIL-LINE.                                       00013700
013800     05  RPT-PROPERTY-REFERENCE   PIC X(20).                      00013800
013900     05  FILLER                   PIC X(02) VALUE SPACES.         00013900
014000     05  RPT-DUE-DATE             PIC 9(08).                      00014000
014100     05  FILLER                   PIC X(02) VALUE SPACES.         00014100
014200     05  RPT-STATUS               PIC X(10).                      00014200
014300     05  FILLER                   PIC X(02) VALUE SPACES.         00014300
014400     05  RPT-INVOICE-COUNT        PIC ZZZZZZ9.                    00014400
014500     05  FILLER                   PIC X(02) VALUE SPACES.         00014500
014600     05  RPT-NET-AMOUNT           PIC -ZZZZZZZZZ9.99.             00014600
014700     05  FILLER                   PIC X(02) VALUE SPACES.         00014700
014800     05  RPT-VAT-AMOUNT           PIC -ZZZZZZZZZ9.99.             00014800
014900     05  FILLER                   PIC X(02) VALUE SPACES.         00014900
015000     05  RPT-GROSS-AMOUNT         PIC -ZZZZZZZZZ9.99.             00015000
015100     05  FILLER                   PIC X(06) VALUE SPACES.         00015100
015200*                                                                 00015200
015300 PROCEDURE DIVISION.                                              00015300
015400*                                                                 00015400
015500 0000-MAIN-RTN.                                                   00015500
015600     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                  00015600
015700     PERFORM 2000-PROCESS-RECORD-RTN THRU 2000-EXIT               00015700
015800             UNTIL WS-INVITEM-EOF.                                00015800
015900     PERFORM 7000-FINAL-BREAK-RTN THRU 7000-EXIT.                 00015900
016000     PERFORM 8000-WIND-UP-RTN THRU 8000-EXIT.                     00016000
016100     GOBACK.                                                      00016100
016200*                                                                 00016200
016300 1000-INITIALIZE-RTN.                                             00016300
016400     OPEN INPUT  INVOICE-ITEM-FILE.                               00016400
016500     OPEN OUTPUT INVOICE-SUMMARY-FILE.                            00016500
016600     OPEN OUTPUT PRINT-FILE.                                      00016600
016700     IF NOT INVITEM-OK                                            00016700
016800         DISPLAY 'INVSUM - ERROR OPENING INVOICE-ITEM-FILE, RC = '00016800
016900                  INVITEM-STATUS                                  00016900
017000         MOVE 16 TO RETURN-CODE                                   00017000
017100         MOVE 'Y' TO WS-INVITEM-EOF-SW                            00017100
017200     END-IF.                                                      00017200
017300     MOVE WS-REPORT-HEADING TO PRINT-REC.                         00017300
017400     WRITE PRINT-REC AFTER ADVANCING TOP-OF-FORM.                 00017400
017500     MOVE WS-REPORT-COLUMN-HDR TO PRINT-REC.                      00017500
017600     WRITE PRINT-REC AFTER ADVANCING 2 LINES.                     00017600
017700     IF NOT WS-INVITEM-EOF                                        00017700
017800         PERFORM 2100-READ-ITEM-RTN THRU 2100-EXIT                00017800
017900     END-IF.                                                      00017900
018000 1000-EXIT.                                                       00018000
018100     EXIT.                                                        00018100
018200*                                                                 00018200
018300 2000-PROCESS-RECORD-RTN.                                         00018300
018400     ADD 1 TO WS-RECORDS-READ.                                    00018400
018500     IF WS-FIRST-RECORD                                           00018500
018600         PERFORM 2300-START-GROUP-RTN THRU 2300-EXIT              00018600
018700     ELSE                                                         00018700
018800         IF PROPERTY-REFERENCE NOT = WS-HELD-PROPERTY-REF OR      00018800
018900            INVOICE-DUE-DATE-N NOT = WS-HELD-DUE-DATE-N OR        00018900
019000            INVOICE-STATUS NOT = WS-HELD-STATUS                   00019000
019100             PERFORM 2500-BREAK-RTN THRU 2500-EXIT                00019100
019200             PERFORM 2300-START-GROUP-RTN THRU 2300-EXIT          00019200
019300         ELSE                                                     00019300
019400             IF INVOICE-ID NOT = WS-HELD-INVOICE-ID               00019400
019500                 ADD 1 TO WS-ACC-INVOICE-COUNT                    00019500
019600                 MOVE INVOICE-ID TO WS-HELD-INVOICE-ID            00019600
019700             END-IF                                               00019700
019800             ADD NET-AMOUNT   TO WS-ACC-NET-AMOUNT                00019800
019900             ADD VAT-AMOUNT   TO WS-ACC-VAT-AMOUNT                00019900
020000             ADD GROSS-AMOUNT TO WS-ACC-GROSS-AMOUNT              00020000
020100         END-IF                                                   00020100
020200     END-IF.                                                      00020200
020300     PERFORM 2100-READ-ITEM-RTN THRU 2100-EXIT.                   00020300
020400 2000-EXIT.                                                       00020400
020500     EXIT.                                                        00020500
020600*                                                                 00020600
020700 2100-READ-ITEM-RTN.                                              00020700
020800     READ INVOICE-ITEM-FILE                                       00020800
020900         AT END                                                   00020900
021000             MOVE 'Y' TO WS-INVITEM-EOF-SW                        00021000
021100     END-READ.                                                    00021100
021200 2100-EXIT.                                                       00021200
021300     EXIT.                                                        00021300
021400*                                                                 00021400
021500 2300-START-GROUP-RTN.                                            00021500
021600     MOVE 'N' TO WS-FIRST-RECORD-SW.                              00021600
021700     MOVE PROPERTY-REFERENCE   TO WS-HELD-PROPERTY-REF.           00021700
021800     MOVE INVOICE-DUE-DATE-N   TO WS-HELD-DUE-DATE-N.             00021800
021900     MOVE INVOICE-STATUS       TO WS-HELD-STATUS.                 00021900
022000     MOVE INVOICE-ID           TO WS-HELD-INVOICE-ID.             00022000
022100     MOVE 1                    TO WS-ACC-INVOICE-COUNT.           00022100
022200     MOVE NET-AMOUNT           TO WS-ACC-NET-AMOUNT.              00022200
022300     MOVE VAT-AMOUNT           TO WS-ACC-VAT-AMOUNT.              00022300
022400     MOVE GROSS-AMOUNT         TO WS-ACC-GROSS-AMOUNT.            00022400
022500 2300-EXIT.                                                       00022500
022600     EXIT.                                                        00022600
022700*                                                                 00022700
022800 2500-BREAK-RTN.                                                  00022800
022900     PERFORM 6000-WRITE-SUMMARY-RTN THRU 6000-EXIT.               00022900
023000 2500-EXIT.                                                       00023000
023100     EXIT.                                                        00023100
023200*                                                                 00023200
023300 6000-WRITE-SUMMARY-RTN.                                          00023300
023400     MOVE WS-HELD-PROPERTY-REF TO SUM-PROPERTY-REFERENCE.         00023400
023500     MOVE WS-HELD-DUE-DATE-N   TO SUM-DUE-DATE-N.                 00023500
023600     MOVE WS-HELD-STATUS       TO SUM-STATUS.                     00023600
023700     MOVE WS-ACC-INVOICE-COUNT TO SUM-INVOICE-COUNT.              00023700
023800     MOVE WS-ACC-NET-AMOUNT    TO SUM-NET-AMOUNT.                 00023800
023900     MOVE WS-ACC-VAT-AMOUNT    TO SUM-VAT-AMOUNT.                 00023900
024000     MOVE WS-ACC-GROSS-AMOUNT  TO SUM-GROSS-AMOUNT.               00024000
024100     WRITE INVOICE-SUMMARY-RECORD.                                00024100
024200     MOVE WS-HELD-PROPERTY-REF TO RPT-PROPERTY-REFERENCE.         00024200
024300     MOVE WS-HELD-DUE-DATE-N   TO RPT-DUE-DATE.                   00024300
024400     MOVE WS-HELD-STATUS       TO RPT-STATUS.                     00024400
024500     MOVE WS-ACC-INVOICE-COUNT TO RPT-INVOICE-COUNT.              00024500
024600     MOVE WS-ACC-NET-AMOUNT    TO RPT-NET-AMOUNT.                 00024600
024700     MOVE WS-ACC-VAT-AMOUNT    TO RPT-VAT-AMOUNT.                 00024700
024800     MOVE WS-ACC-GROSS-AMOUNT  TO RPT-GROSS-AMOUNT.               00024800
024900     MOVE WS-REPORT-DETAIL-LINE TO PRINT-REC.                     00024900
025000     WRITE PRINT-REC AFTER ADVANCING 1 LINE.                      00025000
025100     ADD 1 TO WS-GROUPS-WRITTEN.                                  00025100
025200 6000-EXIT.                                                       00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500 7000-FINAL-BREAK-RTN.                                            00025500
025600     IF NOT WS-FIRST-RECORD                                       00025600
025700         PERFORM 6000-WRITE-SUMMARY-RTN THRU 6000-EXIT            00025700
025800     END-IF.                                                      00025800
025900 7000-EXIT.                                                       00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200 8000-WIND-UP-RTN.                                                00026200
026300     DISPLAY 'INVSUM - RECORDS READ     = ' WS-RECORDS-READ.      00026300
026400     DISPLAY 'INVSUM - GROUPS WRITTEN   = ' WS-GROUPS-WRITTEN.    00026400
026500     CLOSE INVOICE-ITEM-FILE.                                     00026500
026600     CLOSE INVOICE-SUMMARY-FILE.                                  00026600
026700     CLOSE PRINT-FILE.                                            00026700
026800 8000-EXIT.                                                       00026800
026900     EXIT.                                                        00026900
