000100******************************************************************00000100
000200*    LSEITM  -   LEASE ITEM RECORD                                00000200
000300*    -------------------------------------------                  00000300
000400*    ONE ROW PER LEASE ITEM (RENT, SERVICE_CHARGE, ETC.), OWNED   00000400
000500*    BY A LEASE MASTER RECORD (LSEREC).  LEASE-ITEM-FILE IS       00000500
000600*    ASSUMED GROUPED UNDER THE OWNING LSE-LEASE-ID BY THE         00000600
000700*    UPSTREAM EXTRACT JOB -- LSEBATCH DOES NOT RE-SORT IT.        00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/14/89  RTB  ORIGINAL COPYBOOK FOR LEASE SUBSYSTEM.        00001100
001200*    11/02/91  RTB  ADDED ITM-LAST-UPD-* AUDIT FIELDS PER REQ 118 00001200
001300*    07/15/95  DWK  SPLIT ITM-ITEM-TYPE OUT OF GENERIC ITM-TYPE   00001300
001400*                   CODE TABLE INTO A FULL X(20) LITERAL, REQ 261.00001400
001500*    02/18/99  SMJ  Y2K REMEDIATION - DATES CCYYMMDD (Y2K-0037)   00001500
001600******************************************************************00001600
001700 01  LEASE-ITEM-RECORD.                                           00001700
001800     05  ITM-KEY.                                                 00001800
001900         10  ITM-LEASE-ID            PIC 9(10).                   00001900
002000         10  ITM-ITEM-SEQ-NO         PIC 9(04) COMP.              00002000
002100     05  ITM-ITEM-TYPE               PIC X(20).                   00002100
002200     05  ITM-ITEM-START-DATE-N       PIC 9(08).                   00002200
002300     05  ITM-ITEM-START-DATE REDEFINES ITM-ITEM-START-DATE-N.     00002300
002400         10  ITM-ISD-CC              PIC 9(02).                   00002400
002500         10  ITM-ISD-YY              PIC 9(02).                   00002500
002600         10  ITM-ISD-MM              PIC 9(02).                   00002600
002700         10  ITM-ISD-DD              PIC 9(02).                   00002700
002800     05  ITM-ITEM-END-DATE-N         PIC 9(08).                   00002800
002900     05  ITM-ITEM-END-DATE REDEFINES ITM-ITEM-END-DATE-N.         00002900
003000         10  ITM-IED-CC              PIC 9(02).                   00003000
003100         10  ITM-IED-YY              PIC 9(02).                   00003100
003200         10  ITM-IED-MM              PIC 9(02).                   00003200
003300         10  ITM-IED-DD              PIC 9(02).                   00003300
003400     05  ITM-LAST-UPD-DATE           PIC 9(08).                   00003400
003500     05  ITM-LAST-UPD-USER           PIC X(08).                   00003500
003600     05  ITM-LAST-UPD-PGM            PIC X(08).                   00003600
003700     05  FILLER                      PIC X(14).                   00003700
