000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    LTYPMNT.                                          00000300
000400 AUTHOR.        R T BRANNIGAN.                                    00000400
000500 INSTALLATION.  LEASE ADMINISTRATION SYSTEMS GROUP.               00000500
000600 DATE-WRITTEN.  05/09/90.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*    LTYPMNT  -  LEASE TYPE FIND-OR-CREATE                        00001000
001100*                                                                 00001100
001200*    READS ONE TRANSACTION PER INVOCATION FROM LTYPTRN (A         00001200
001300*    REFERENCE AND, OPTIONALLY, A NAME) AND EITHER RETURNS THE    00001300
001400*    EXISTING LEASE-TYPE-RECORD FROM LSETYP-FILE OR CREATES A     00001400
001500*    NEW ONE.  LOOKUP IS BY EXACT, CASE-SENSITIVE LT-REFERENCE    00001500
001600*    MATCH -- NO WILDCARDS HERE (CONTRAST WITH PTYSRCH).          00001600
001700*    IDEMPOTENT: RUNNING THE SAME REFERENCE TWICE NEVER CREATES   00001700
001800*    A SECOND ROW.                                                00001800
001900*                                                                 00001900
002000*    LSETYP-FILE WAS ORIGINALLY SPECIFIED AS A SORTED TABLE       00002000
002100*    SEARCHED WITH SEARCH ALL; IT IS CARRIED HERE AS AN ORGANIZATI00002100
002200*    ON IS INDEXED VSAM KSDS ON LT-REFERENCE SO THE FIND-OR-CREATE00002200
002300*    CAN DO A DIRECT READ/WRITE WITHOUT LOADING THE WHOLE TABLE.  00002300
002400*                                                                 00002400
002500*    CHANGE LOG                                                   00002500
002600*    ----------                                                   00002600
002700*    05/09/90  RTB  ORIGINAL PROGRAM.                             00002700
002800*    11/02/91  RTB  STAMP LT-LAST-UPD-* ON CREATE, REQ 118.       00002800
002900*    02/18/99  SMJ  Y2K REMEDIATION - LT-CREATE-DATE CCYYMMDD     00002900
003000*                   (REQUEST Y2K-0037).                           00003000
003100*    04/03/01  DWK  DEFAULT LT-NAME TO REFERENCE WHEN TRANSACTION 00003100
003200*                   NAME IS BLANK, REQ 307.                       00003200
003300*    07/19/06  RTB  WS-COUNTERS GROUP SPLIT OUT TO 77-LEVELS,     00003300
003400*                   AUDIT NOTE 88-114.                            00003400
003500******************************************************************00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER.  IBM-390.                                       00003800
003900 OBJECT-COMPUTER.  IBM-390.                                       00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     UPSI-0 ON  STATUS IS LM-TRACE-SW-ON                          00004100
004200             OFF STATUS IS LM-TRACE-SW-OFF.                       00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500                                                                  00004500
004600     SELECT LTYPTRN                                               00004600
004700            ASSIGN       TO LTYPTRN                               00004700
004800            ORGANIZATION IS SEQUENTIAL                            00004800
004900            FILE STATUS  IS LTYPTRN-STATUS.                       00004900
005000                                                                  00005000
005100     SELECT LSETYP-FILE                                           00005100
005200            ASSIGN       TO LSETYP                                00005200
005300            ORGANIZATION IS INDEXED                               00005300
005400            ACCESS MODE  IS DYNAMIC                               00005400
005500            RECORD KEY   IS LT-REFERENCE                          00005500
005600            FILE STATUS  IS LSETYP-STATUS.                        00005600
005700                                                                  00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000                                                                  00006000
006100 FD  LTYPTRN                                                      00006100
006200     RECORDING MODE IS F                                          00006200
006300     LABEL RECORDS ARE STANDARD                                   00006300
006400     DATA RECORD IS LTYPTRN-REC.                                  00006400
006500 01  LTYPTRN-REC.                                                 00006500
006600     05  LTT-REFERENCE            PIC X(20).                      00006600
006700     05  LTT-NAME                 PIC X(50).                      00006700
006800     05  FILLER                   PIC X(10).                      00006800
006900 01  LTYPTRN-DUMP-REC REDEFINES LTYPTRN-REC PIC X(80).            00006900
007000                                                                  00007000
007100 FD  LSETYP-FILE                                                  00007100
007200     RECORDING MODE IS F                                          00007200
007300     LABEL RECORDS ARE STANDARD                                   00007300
007400     DATA RECORD IS LEASE-TYPE-RECORD.                            00007400
007500 COPY LSETYP.                                                     00007500
007600                                                                  00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800*                                                                 00007800
007900 01  WS-FILE-STATUS-CODES.                                        00007900
008000     05  LTYPTRN-STATUS           PIC X(02) VALUE SPACES.         00008000
008100         88  LTYPTRN-OK            VALUE '00'.                    00008100
008200         88  LTYPTRN-EOF           VALUE '10'.                    00008200
008300     05  LSETYP-STATUS            PIC X(02) VALUE SPACES.         00008300
008400         88  LSETYP-OK             VALUE '00'.                    00008400
008500         88  LSETYP-NOTFND         VALUE '23'.                    00008500
008600     05  FILLER                   PIC X(04).                      00008600
008700*                                                                 00008700
008800 01  WS-SWITCHES.                                                 00008800
008900     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.            00008900
009000         88  WS-TRAN-EOF           VALUE 'Y'.                     00009000
009100     05  FILLER                   PIC X(01).                      00009100
009200*                                                                 00009200
009300 01  WS-SYSTEM-DATE-AND-TIME.                                     00009300
009400     05  WS-CURRENT-DATE.                                         00009400
009500         10  WS-CURRENT-CC        PIC 9(02).                      00009500
009600         10  WS-CURRENT-YY        PIC 9(02).                      00009600
009700         10  WS-CURRENT-MM        PIC 9(02).                      00009700
009800         10  WS-CURRENT-DD        PIC 9(02).                      00009800
009900 01  WS-CURRENT-DATE-N REDEFINES WS-SYSTEM-DATE-AND-TIME          00009900
010000                                  PIC 9(08).                      00010000
010100*                                                                 00010100
010200 77  WS-TRAN-COUNT                PIC S9(07) COMP    VALUE +0.    00010200
010300 77  WS-FOUND-COUNT               PIC S9(07) COMP    VALUE +0.    00010300
010400 77  WS-CREATED-COUNT             PIC S9(07) COMP    VALUE +0.    00010400
010500*                                                                 00010500
010600 PROCEDURE DIVISION.                                              00010600
010700*                                                                 00010700
010800 0000-MAIN-RTN.                                                   00010800
010900     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                  00010900
011000     PERFORM 2000-PROCESS-TRAN-RTN THRU 2000-EXIT                 00011000
011100             UNTIL WS-TRAN-EOF.                                   00011100
011200     PERFORM 8000-WIND-UP-RTN THRU 8000-EXIT.                     00011200
011300     GOBACK.                                                      00011300
011400*                                                                 00011400
011500 1000-INITIALIZE-RTN.                                             00011500
011600     ACCEPT WS-CURRENT-DATE-N FROM DATE.                          00011600
011700     OPEN INPUT LTYPTRN.                                          00011700
011800     IF NOT LTYPTRN-OK                                            00011800
011900         DISPLAY 'LTYPMNT - ERROR OPENING LTYPTRN, STATUS = '     00011900
012000                  LTYPTRN-STATUS                                  00012000
012100         MOVE 16 TO RETURN-CODE                                   00012100
012200         MOVE 'Y' TO WS-TRAN-EOF-SW                               00012200
012300     END-IF.                                                      00012300
012400     OPEN I-O LSETYP-FILE.                                        00012400
012500     IF NOT LSETYP-OK                                             00012500
012600         DISPLAY 'LTYPMNT - ERROR OPENING LSETYP-FILE, STATUS = ' 00012600
012700                  LSETYP-STATUS                                   00012700
012800         MOVE 16 TO RETURN-CODE                                   00012800
012900         MOVE 'Y' TO WS-TRAN-EOF-SW                               00012900
013000     END-IF.                                                      00013000
013100     IF NOT WS-TRAN-EOF                                           00013100
013200         PERFORM 2100-READ-TRAN-RTN THRU 2100-EXIT                00013200
013300     END-IF.                                                      00013300
013400 1000-EXIT.                                                       00013400
013500     EXIT.                                                        00013500
013600*                                                                 00013600
013700 2000-PROCESS-TRAN-RTN.                                           00013700
013800     ADD 1 TO WS-TRAN-COUNT.                                      00013800
013900     PERFORM 3000-LOOKUP-RTN THRU 3000-EXIT.                      00013900
014000     IF LSETYP-OK                                                 00014000
014100         ADD 1 TO WS-FOUND-COUNT                                  00014100
014200     ELSE                                                         00014200
014300         PERFORM 4000-CREATE-RTN THRU 4000-EXIT                   00014300
014400     END-IF.                                                      00014400
014500     PERFORM 2100-READ-TRAN-RTN THRU 2100-EXIT.                   00014500
014600 2000-EXIT.                                                       00014600
014700     EXIT.                                                        00014700
014800*                                                                 00014800
014900 2100-READ-TRAN-RTN.                                              00014900
015000     READ LTYPTRN                                                 00015000
015100         AT END                                                   00015100
015200             MOVE 'Y' TO WS-TRAN-EOF-SW                           00015200
015300     END-READ.                                                    00015300
015400 2100-EXIT.                                                       00015400
015500     EXIT.                                                        00015500
015600*                                                                 00015600
015700 3000-LOOKUP-RTN.                                                 00015700
015800*    LOOKUP IS BY EXACT, CASE-SENSITIVE REFERENCE MATCH -- NO     00015800
015900*    WILDCARDS, SEE PTYSRCH FOR THE WILDCARD AUTOCOMPLETE CASE.   00015900
016000     MOVE LTT-REFERENCE TO LT-REFERENCE.                          00016000
016100     READ LSETYP-FILE                                             00016100
016200         INVALID KEY                                              00016200
016300             CONTINUE                                             00016300
016400     END-READ.                                                    00016400
016500 3000-EXIT.                                                       00016500
016600     EXIT.                                                        00016600
016700*                                                                 00016700
016800 4000-CREATE-RTN.                                                 00016800
016900*    NAME DEFAULTS TO THE REFERENCE ITSELF WHEN THE TRANSACTION   00016900
017000*    SUPPLIES NO NAME (BLANK LTT-NAME).                           00017000
017100     MOVE LTT-REFERENCE TO LT-REFERENCE.                          00017100
017200     IF LTT-NAME = SPACES                                         00017200
017300         MOVE LTT-REFERENCE TO LT-NAME                            00017300
017400     ELSE                                                         00017400
017500         MOVE LTT-NAME TO LT-NAME                                 00017500
017600     END-IF.                                                      00017600
017700     MOVE WS-CURRENT-DATE-N TO LT-CREATE-DATE-N.                  00017700
017800     MOVE WS-CURRENT-DATE-N TO LT-LAST-UPD-DATE.                  00017800
017900     MOVE 'LTYPMNT ' TO LT-LAST-UPD-USER.                         00017900
018000     WRITE LEASE-TYPE-RECORD                                      00018000
018100         INVALID KEY                                              00018100
018200             DISPLAY 'LTYPMNT - DUPLICATE ON CREATE, REF = '      00018200
018300                      LT-REFERENCE                                00018300
018400     END-WRITE.                                                   00018400
018500     ADD 1 TO WS-CREATED-COUNT.                                   00018500
018600 4000-EXIT.                                                       00018600
018700     EXIT.                                                        00018700
018800*                                                                 00018800
018900 8000-WIND-UP-RTN.                                                00018900
019000     DISPLAY 'LTYPMNT - TRANSACTIONS READ  = ' WS-TRAN-COUNT.     00019000
019100     DISPLAY 'LTYPMNT - FOUND EXISTING      = ' WS-FOUND-COUNT.   00019100
019200     DISPLAY 'LTYPMNT - CREATED NEW          = ' WS-CREATED-COUNT.00019200
019300     CLOSE LTYPTRN.                                               00019300
019400     CLOSE LSETYP-FILE.                                           00019400
019500 8000-EXIT.                                                       00019500
019600     EXIT.                                                        00019600
