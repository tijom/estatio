000100******************************************************************00000100
000200*    LSETRM  -   LEASE TERM RECORD                                00000200
000300*    -------------------------------------------                  00000300
000400*    ONE ROW PER LEASE TERM, OWNED BY A LEASE ITEM (LSEITM).      00000400
000500*    LEASE-TERM-FILE IS ASSUMED GROUPED UNDER THE OWNING          00000500
000600*    TRM-LEASE-ITEM-ID AND SEQUENCED BY TRM-TERM-START-DATE BY    00000600
000700*    THE UPSTREAM EXTRACT -- THIS ORDERING IS WHAT "LAST TERM"    00000700
000800*    AND "SUCCESSOR TERM" IN LSEBATCH 5000-TERMINATE-ITEM-RTN     00000800
000900*    DEPEND ON.  AN OPEN-ENDED TERM CARRIES ZERO IN               00000900
001000*    TRM-TERM-END-DATE-N.                                         00001000
001100*                                                                 00001100
001200*    CHANGE LOG                                                   00001200
001300*    ----------                                                   00001300
001400*    03/14/89  RTB  ORIGINAL COPYBOOK FOR LEASE SUBSYSTEM.        00001400
001500*    11/02/91  RTB  ADDED TRM-LAST-UPD-* AUDIT FIELDS PER REQ 118 00001500
001600*    06/27/94  DWK  TRM-TERM-VALUE REPACKED TO COMP-3 (WAS        00001600
001700*                   DISPLAY) TO SAVE DASD ON THE TERM EXTRACT.    00001700
001800*    02/18/99  SMJ  Y2K REMEDIATION - DATES CCYYMMDD (Y2K-0037)   00001800
001900*    04/03/01  DWK  ADDED 88-LEVELS TRM-NEW/TRM-APPROVED, REQ 307.00001900
002000******************************************************************00002000
002100 01  LEASE-TERM-RECORD.                                           00002100
002200     05  TRM-KEY.                                                 00002200
002300         10  TRM-LEASE-ITEM-ID       PIC 9(10).                   00002300
002400         10  TRM-TERM-SEQ-NO         PIC 9(04) COMP.              00002400
002500     05  TRM-TERM-START-DATE-N       PIC 9(08).                   00002500
002600     05  TRM-TERM-START-DATE REDEFINES TRM-TERM-START-DATE-N.     00002600
002700         10  TRM-TSD-CC              PIC 9(02).                   00002700
002800         10  TRM-TSD-YY              PIC 9(02).                   00002800
002900         10  TRM-TSD-MM              PIC 9(02).                   00002900
003000         10  TRM-TSD-DD              PIC 9(02).                   00003000
003100     05  TRM-TERM-END-DATE-N         PIC 9(08).                   00003100
003200     05  TRM-TERM-END-DATE REDEFINES TRM-TERM-END-DATE-N.         00003200
003300         10  TRM-TED-CC              PIC 9(02).                   00003300
003400         10  TRM-TED-YY              PIC 9(02).                   00003400
003500         10  TRM-TED-MM              PIC 9(02).                   00003500
003600         10  TRM-TED-DD              PIC 9(02).                   00003600
003700     05  TRM-TERM-VALUE              PIC S9(11)V9(2) COMP-3.      00003700
003800     05  TRM-TERM-STATUS             PIC X(01).                   00003800
003900         88  TRM-NEW                  VALUE 'N'.                  00003900
004000         88  TRM-APPROVED             VALUE 'A'.                  00004000
004100     05  TRM-LAST-UPD-DATE           PIC 9(08).                   00004100
004200     05  TRM-LAST-UPD-USER           PIC X(08).                   00004200
004300     05  TRM-LAST-UPD-PGM            PIC X(08).                   00004300
004400     05  FILLER                      PIC X(10).                   00004400
