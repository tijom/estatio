000100******************************************************************00000100
000200*    INVSUMR -   INVOICE SUMMARY RECORD (OUTPUT OF INVSUM)        00000200
000300*    --------------------------------------------------           00000300
000400*    ONE ROW PER CONTROL-BREAK GROUP (PROPERTY / DUE DATE /       00000400
000500*    STATUS).  NO GRAND-TOTAL ROW IS WRITTEN -- THE SOURCE VIEW   00000500
000600*    THIS REPLACES HAD NONE, SO NEITHER DOES THIS FILE.           00000600
000700*                                                                 00000700
000800*    CHANGE LOG                                                   00000800
000900*    ----------                                                   00000900
001000*    08/21/92  DWK  ORIGINAL COPYBOOK FOR INVOICE SUMMARY OUTPUT. 00001000
001100*    02/18/99  SMJ  Y2K REMEDIATION - SUM-DUE-DATE CCYYMMDD       00001100
001200*                   (REQUEST Y2K-0037).                           00001200
001300******************************************************************00001300
001400 01  INVOICE-SUMMARY-RECORD.                                      00001400
001500     05  SUM-PROPERTY-REFERENCE      PIC X(20).                   00001500
001600     05  SUM-DUE-DATE-N              PIC 9(08).                   00001600
001700     05  SUM-DUE-DATE REDEFINES SUM-DUE-DATE-N.                   00001700
001800         10  SUM-DUE-CC              PIC 9(02).                   00001800
001900         10  SUM-DUE-YY              PIC 9(02).                   00001900
002000         10  SUM-DUE-MM              PIC 9(02).                   00002000
002100         10  SUM-DUE-DD              PIC 9(02).                   00002100
002200     05  SUM-STATUS                  PIC X(10).                   00002200
002300     05  SUM-INVOICE-COUNT           PIC 9(07).                   00002300
002400     05  SUM-NET-AMOUNT              PIC S9(11)V9(2) COMP-3.      00002400
002500     05  SUM-VAT-AMOUNT              PIC S9(11)V9(2) COMP-3.      00002500
002600     05  SUM-GROSS-AMOUNT            PIC S9(11)V9(2) COMP-3.      00002600
002700     05  FILLER                      PIC X(20).                   00002700
