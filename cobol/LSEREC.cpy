000100******************************************************************00000100
000200*    LSEREC  -   LEASE MASTER RECORD                              00000200
000300*    -----------------------------------------------------        00000300
000400*    ONE ROW PER LEASE.  THE LEASE MASTER DRIVES THE NIGHTLY      00000400
000500*    LEASE-ITEM / LEASE-TERM BATCH PASS (LSEBATCH).  LEASE        00000500
000600*    STATUS IS SET TO 'N' (NEW) AT CREATION BY THE ON-LINE        00000600
000700*    APPLICATION AND IS NOT MAINTAINED BY THE BATCH SUITE.        00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    ----------                                                   00001000
001100*    03/14/89  RTB  ORIGINAL COPYBOOK FOR LEASE SUBSYSTEM.        00001100
001200*    11/02/91  RTB  ADDED LSE-LAST-UPD-* AUDIT FIELDS PER REQ 118 00001200
001300*    06/27/94  DWK  WIDENED LSE-REFERENCE TO X(20), REQ 204.      00001300
001400*    02/18/99  SMJ  Y2K REMEDIATION - LSE-CREATE-DATE NOW CCYYMMDD00001400
001500*                   (REQUEST Y2K-0037).                           00001500
001600*    09/09/02  DWK  ADDED LSE-STATUS 88-LEVELS FOR READABILITY.   00001600
001700******************************************************************00001700
001800 01  LEASE-RECORD.                                                00001800
001900     05  LSE-KEY.                                                 00001900
002000         10  LSE-LEASE-ID            PIC 9(10).                   00002000
002100     05  LSE-LEASE-REFERENCE         PIC X(20).                   00002100
002200     05  LSE-STATUS                  PIC X(01).                   00002200
002300         88  LSE-STATUS-NEW           VALUE 'N'.                  00002300
002400     05  LSE-CREATE-DATE-N           PIC 9(08).                   00002400
002500     05  LSE-CREATE-DATE REDEFINES LSE-CREATE-DATE-N.             00002500
002600         10  LSE-CRT-CC              PIC 9(02).                   00002600
002700         10  LSE-CRT-YY              PIC 9(02).                   00002700
002800         10  LSE-CRT-MM              PIC 9(02).                   00002800
002900         10  LSE-CRT-DD              PIC 9(02).                   00002900
003000     05  LSE-LAST-UPD-DATE           PIC 9(08).                   00003000
003100     05  LSE-LAST-UPD-USER           PIC X(08).                   00003100
003200     05  LSE-LAST-UPD-PGM            PIC X(08).                   00003200
003300     05  FILLER                      PIC X(20).                   00003300
