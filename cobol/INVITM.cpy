000100******************************************************************00000100
000200*    INVITM  -   INVOICE ITEM RECORD (INPUT TO INVSUM)            00000200
000300*    -----------------------------------------------              00000300
000400*    EXTRACTED NIGHTLY FROM THE INVOICE/LEASE/OCCUPANCY/UNIT/     00000400
000500*    PROPERTY JOIN -- THE JOIN ITSELF RUNS UPSTREAM OF THIS       00000500
000600*    SUITE; BY THE TIME INVSUM SEES THE RECORD, INV-PROPERTY-REF  00000600
000700*    IS ALREADY RESOLVED.  FILE IS PRE-SORTED BY THE UPSTREAM     00000700
000800*    EXTRACT ON INV-PROPERTY-REF / INV-DUE-DATE / INV-STATUS --   00000800
000900*    INVSUM DOES NOT RE-SORT.                                     00000900
001000*                                                                 00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    08/21/92  DWK  ORIGINAL COPYBOOK FOR INVOICE EXTRACT.        00001300
001400*    02/18/99  SMJ  Y2K REMEDIATION - INV-DUE-DATE CCYYMMDD       00001400
001500*                   (REQUEST Y2K-0037).                           00001500
001600*    10/05/03  RTB  WIDENED INV-STATUS TO X(10) FOR 'COLLECTED',  00001600
001700*                   REQ 455.                                      00001700
001800******************************************************************00001800
001900 01  INVOICE-ITEM-RECORD.                                         00001900
002000     05  PROPERTY-REFERENCE          PIC X(20).                   00002000
002100     05  INVOICE-DUE-DATE-N          PIC 9(08).                   00002100
002200     05  INVOICE-DUE-DATE REDEFINES INVOICE-DUE-DATE-N.           00002200
002300         10  INV-DUE-CC              PIC 9(02).                   00002300
002400         10  INV-DUE-YY              PIC 9(02).                   00002400
002500         10  INV-DUE-MM              PIC 9(02).                   00002500
002600         10  INV-DUE-DD              PIC 9(02).                   00002600
002700     05  INVOICE-STATUS              PIC X(10).                   00002700
002800     05  NET-AMOUNT                  PIC S9(11)V9(2) COMP-3.      00002800
002900     05  VAT-AMOUNT                  PIC S9(11)V9(2) COMP-3.      00002900
003000     05  GROSS-AMOUNT                PIC S9(11)V9(2) COMP-3.      00003000
003100     05  INVOICE-ID                  PIC 9(10).                   00003100
003200     05  FILLER                      PIC X(15).                   00003200
