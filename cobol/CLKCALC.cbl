000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    CLKCALC.                                          00000300
000400 AUTHOR.        R T BRANNIGAN.                                    00000400
000500 INSTALLATION.  LEASE ADMINISTRATION SYSTEMS GROUP.               00000500
000600 DATE-WRITTEN.  05/09/90.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*    CLKCALC  -  CALENDAR PERIOD SUBROUTINE                       00001000
001100*                                                                 00001100
001200*    CALLED FROM LSEBATCH (AND ANY OTHER LEASE SUBSYSTEM JOB      00001200
001300*    THAT NEEDS A BILLING-PERIOD START DATE) TO REDUCE AN         00001300
001400*    EXPLICIT CCYYMMDD DATE TO THE FIRST DAY OF ITS MONTH OR      00001400
001500*    THE FIRST DAY OF ITS CALENDAR QUARTER.  THIS ROUTINE DOES    00001500
001600*    NOT READ THE SYSTEM CLOCK -- THE CALLER SUPPLIES THE DATE    00001600
001700*    TO REDUCE.  "GET TODAY'S DATE" IS DONE BY THE CALLER.        00001700
001800*                                                                 00001800
001900*    CALL 'CLKCALC' USING CC-IN-DATE, CC-FUNCTION-CODE,           00001900
002000*                         CC-OUT-DATE, CC-RETURN-CODE.            00002000
002100*                                                                 00002100
002200*    CC-FUNCTION-CODE  'M' = BEGINNING OF MONTH                   00002200
002300*                      'Q' = BEGINNING OF QUARTER                 00002300
002400*                                                                 00002400
002500*    CHANGE LOG                                                   00002500
002600*    ----------                                                   00002600
002700*    05/09/90  RTB  ORIGINAL ROUTINE, BEGINNING-OF-MONTH ONLY.    00002700
002800*    08/14/92  DWK  ADDED BEGINNING-OF-QUARTER FUNCTION, REQ 092. 00002800
002900*    02/18/99  SMJ  Y2K REMEDIATION - DATES NOW CCYYMMDD (4-DIGIT 00002900
003000*                   YEAR) THROUGHOUT, NO MORE 2-DIGIT YY WINDOWING00003000
003100*                   (REQUEST Y2K-0037).                           00003100
003200*    04/03/01  DWK  CC-RETURN-CODE ADDED FOR BAD FUNCTION CODE,   00003200
003300*                   REQ 307.                                      00003300
003400*    07/19/06  RTB  WS-QUARTER-INDEX/WS-QUARTER-START-MONTH       00003400
003500*                   MOVED TO 77-LEVELS, AUDIT NOTE 88-114.        00003500
003600******************************************************************00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER.  IBM-390.                                       00003900
004000 OBJECT-COMPUTER.  IBM-390.                                       00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     UPSI-0 ON  STATUS IS CC-TRACE-SW-ON                          00004200
004300             OFF STATUS IS CC-TRACE-SW-OFF.                       00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600*                                                                 00004600
004700 01  WS-WORK-DATE.                                                00004700
004800     05  WS-WORK-CC              PIC 9(02).                       00004800
004900     05  WS-WORK-YY              PIC 9(02).                       00004900
005000     05  WS-WORK-MM              PIC 9(02).                       00005000
005100     05  WS-WORK-DD              PIC 9(02).                       00005100
005200 01  WS-WORK-DATE-N REDEFINES WS-WORK-DATE  PIC 9(08).            00005200
005300*                                                                 00005300
005400 77  WS-QUARTER-INDEX            PIC 9(01) COMP.                  00005400
005500 77  WS-QUARTER-START-MONTH      PIC 9(02) COMP.                  00005500
005600*                                                                 00005600
005700 01  WS-VALID-FUNCTION-SW        PIC X(01) VALUE 'Y'.             00005700
005800     88  WS-VALID-FUNCTION        VALUE 'Y'.                      00005800
005900*                                                                 00005900
006000 LINKAGE SECTION.                                                 00006000
006100*                                                                 00006100
006200 01  CC-IN-DATE                  PIC 9(08).                       00006200
006300 01  CC-IN-DATE-GROUP REDEFINES CC-IN-DATE.                       00006300
006400     05  CC-IN-CC                PIC 9(02).                       00006400
006500     05  CC-IN-YY                PIC 9(02).                       00006500
006600     05  CC-IN-MM                PIC 9(02).                       00006600
006700     05  CC-IN-DD                PIC 9(02).                       00006700
006800 01  CC-FUNCTION-CODE             PIC X(01).                      00006800
006900     88  CC-BEGINNING-OF-MONTH    VALUE 'M'.                      00006900
007000     88  CC-BEGINNING-OF-QUARTER  VALUE 'Q'.                      00007000
007100 01  CC-OUT-DATE                  PIC 9(08).                      00007100
007200 01  CC-OUT-DATE-GROUP REDEFINES CC-OUT-DATE.                     00007200
007300     05  CC-OUT-CC                PIC 9(02).                      00007300
007400     05  CC-OUT-YY                PIC 9(02).                      00007400
007500     05  CC-OUT-MM                PIC 9(02).                      00007500
007600     05  CC-OUT-DD                PIC 9(02).                      00007600
007700 01  CC-RETURN-CODE               PIC 9(02) COMP.                 00007700
007800*                                                                 00007800
007900 PROCEDURE DIVISION USING CC-IN-DATE, CC-FUNCTION-CODE,           00007900
008000                          CC-OUT-DATE, CC-RETURN-CODE.            00008000
008100*                                                                 00008100
008200 0000-MAIN-RTN.                                                   00008200
008300     MOVE 0 TO CC-RETURN-CODE.                                    00008300
008400     MOVE 'Y' TO WS-VALID-FUNCTION-SW.                            00008400
008500     MOVE CC-IN-CC TO WS-WORK-CC.                                 00008500
008600     MOVE CC-IN-YY TO WS-WORK-YY.                                 00008600
008700     MOVE CC-IN-MM TO WS-WORK-MM.                                 00008700
008800     MOVE CC-IN-DD TO WS-WORK-DD.                                 00008800
008900     IF CC-BEGINNING-OF-MONTH                                     00008900
009000         PERFORM 1000-BEGINNING-OF-MONTH-RTN THRU 1000-EXIT       00009000
009100     ELSE                                                         00009100
009200     IF CC-BEGINNING-OF-QUARTER                                   00009200
009300         PERFORM 1000-BEGINNING-OF-MONTH-RTN THRU 1000-EXIT       00009300
009400         PERFORM 2000-BEGINNING-OF-QUARTER-RTN THRU 2000-EXIT     00009400
009500     ELSE                                                         00009500
009600         MOVE 'N' TO WS-VALID-FUNCTION-SW                         00009600
009700         MOVE 16 TO CC-RETURN-CODE                                00009700
009800     END-IF                                                       00009800
009900     END-IF.                                                      00009900
010000     IF WS-VALID-FUNCTION                                         00010000
010100         MOVE WS-WORK-DATE-N TO CC-OUT-DATE                       00010100
010200     ELSE                                                         00010200
010300         MOVE CC-IN-DATE TO CC-OUT-DATE                           00010300
010400     END-IF.                                                      00010400
010500     GOBACK.                                                      00010500
010600*                                                                 00010600
010700 1000-BEGINNING-OF-MONTH-RTN.                                     00010700
010800*    SUBTRACT (DAY-OF-MONTH - 1) DAYS FROM THE DATE -- SINCE      00010800
010900*    THIS ROUTINE ONLY EVER REDUCES A DATE TO THE FIRST OF ITS    00010900
011000*    OWN MONTH, THAT IS ARITHMETICALLY IDENTICAL TO FORCING       00011000
011100*    THE DAY PORTION TO 01 WITHOUT TOUCHING CC/YY/MM.             00011100
011200     MOVE 1 TO WS-WORK-DD.                                        00011200
011300 1000-EXIT.                                                       00011300
011400     EXIT.                                                        00011400
011500*                                                                 00011500
011600 2000-BEGINNING-OF-QUARTER-RTN.                                   00011600
011700     COMPUTE WS-QUARTER-INDEX = (WS-WORK-MM - 1) / 3.             00011700
011800     COMPUTE WS-QUARTER-START-MONTH =                             00011800
011900             (WS-QUARTER-INDEX * 3) + 1.                          00011900
012000     MOVE WS-QUARTER-START-MONTH TO WS-WORK-MM.                   00012000
012100 2000-EXIT.                                                       00012100
012200     EXIT.                                                        00012200
