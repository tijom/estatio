000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    PTYSRCH.                                          00000300
000400 AUTHOR.        D W KOWALSKI.                                     00000400
000500 INSTALLATION.  LEASE ADMINISTRATION SYSTEMS GROUP.               00000500
000600 DATE-WRITTEN.  08/14/92.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*    PTYSRCH  -  PARTY AUTOCOMPLETE SEARCH                        00001000
001100*                                                                 00001100
001200*    DRIVES THE "FIND A PARTY" LOOKUP USED BY THE LEASE AND       00001200
001300*    INVOICING ON-LINE SCREENS.  READS THE SEARCH PHRASE OFF      00001300
001400*    THE PARM CARD, SHORT-CIRCUITS TO AN EMPTY RESULT FILE WHEN   00001400
001500*    THE PHRASE IS TOO SHORT TO BE WORTH A FULL-FILE SCAN, AND    00001500
001600*    OTHERWISE SCANS PTYMSTR-FILE TOP TO BOTTOM LOOKING FOR THE   00001600
001700*    PHRASE ANYWHERE INSIDE PARTY-REFERENCE OR PARTY-NAME,        00001700
001800*    CASE-INSENSITIVE.  THERE IS NO KEYED ACCESS PATH FOR THIS    00001800
001900*    SEARCH -- A SHORT PHRASE AGAINST A LARGE PARTY FILE IS AN    00001900
002000*    EXPENSIVE SCAN, WHICH IS EXACTLY WHY THE MINIMUM-LENGTH      00002000
002100*    GATE IN 2000-CHECK-PHRASE-LEN-RTN EXISTS.                    00002100
002200*                                                                 00002200
002300*    CHANGE LOG                                                   00002300
002400*    ----------                                                   00002400
002500*    08/14/92  DWK  ORIGINAL PROGRAM.                             00002500
002600*    03/02/95  RTB  MINIMUM PHRASE LENGTH RAISED FROM 1 TO 3      00002600
002700*                   CHARACTERS AFTER THE OUTAGE ON REQ 228 (FULL  00002700
002800*                   FILE SCANS ON 1- AND 2-CHARACTER PHRASES WERE 00002800
002900*                   SWAMPING THE BATCH WINDOW).                   00002900
003000*    02/18/99  SMJ  Y2K REMEDIATION - NO DATE FIELDS TOUCHED BY   00003000
003100*                   THIS PROGRAM, REVIEWED AND CLOSED (Y2K-0037). 00003100
003200*    10/05/03  RTB  MATCH ON PARTY-REFERENCE AS WELL AS           00003200
003300*                   PARTY-NAME, REQ 455 (WAS NAME-ONLY).          00003300
003400*    07/19/06  RTB  SCAN SUBSCRIPTS SPLIT OUT TO 77-LEVELS,       00003400
003500*                   AUDIT NOTE 88-114.                            00003500
003600******************************************************************00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER.  IBM-390.                                       00003900
004000 OBJECT-COMPUTER.  IBM-390.                                       00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     UPSI-0 ON  STATUS IS PS-TRACE-SW-ON                          00004200
004300             OFF STATUS IS PS-TRACE-SW-OFF.                       00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT PTYMSTR-FILE                                          00004700
004800            ASSIGN       TO PTYMSTR                               00004800
004900            ORGANIZATION IS SEQUENTIAL                            00004900
005000            FILE STATUS  IS PTYMSTR-STATUS.                       00005000
005100                                                                  00005100
005200     SELECT PTYMATCH-FILE                                         00005200
005300            ASSIGN       TO PTYMATCH                              00005300
005400            ORGANIZATION IS SEQUENTIAL                            00005400
005500            FILE STATUS  IS PTYMATCH-STATUS.                      00005500
005600                                                                  00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900                                                                  00005900
006000 FD  PTYMSTR-FILE                                                 00006000
006100     RECORDING MODE IS F                                          00006100
006200     LABEL RECORDS ARE STANDARD                                   00006200
006300     DATA RECORD IS PARTY-RECORD.                                 00006300
006400 COPY PTYMSTR.                                                    00006400
006500                                                                  00006500
006600 FD  PTYMATCH-FILE                                                00006600
006700     RECORDING MODE IS F                                          00006700
006800     LABEL RECORDS ARE STANDARD                                   00006800
006900     DATA RECORD IS PTYMATCH-REC.                                 00006900
007000 01  PTYMATCH-REC.                                                00007000
007100     05  PTM-PARTY-REFERENCE      PIC X(20).                      00007100
007200     05  PTM-PARTY-NAME           PIC X(100).                     00007200
007300     05  FILLER                   PIC X(05).                      00007300
007400 01  PTYMATCH-DUMP-REC REDEFINES PTYMATCH-REC PIC X(125).         00007400
007500                                                                  00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700*                                                                 00007700
007800 01  WS-FILE-STATUS-CODES.                                        00007800
007900     05  PTYMSTR-STATUS           PIC X(02) VALUE SPACES.         00007900
008000         88  PTYMSTR-OK            VALUE '00'.                    00008000
008100     05  PTYMATCH-STATUS          PIC X(02) VALUE SPACES.         00008100
008200         88  PTYMATCH-OK           VALUE '00'.                    00008200
008300     05  FILLER                   PIC X(02).                      00008300
008400*                                                                 00008400
008500 01  WS-SWITCHES.                                                 00008500
008600     05  WS-PTYMSTR-EOF-SW        PIC X(01) VALUE 'N'.            00008600
008700         88  WS-PTYMSTR-EOF        VALUE 'Y'.                     00008700
008800     05  WS-MATCH-SW              PIC X(01) VALUE 'N'.            00008800
008900         88  WS-IS-MATCH           VALUE 'Y'.                     00008900
009000     05  FILLER                   PIC X(01).                      00009000
009100*                                                                 00009100
009200 01  WS-SEARCH-PARM.                                              00009200
009300     05  WS-SEARCH-PHRASE         PIC X(40) VALUE SPACES.         00009300
009400     05  WS-SEARCH-PHRASE-LEN     PIC 9(02) COMP VALUE 0.         00009400
009500 01  WS-SEARCH-PARM-GROUP REDEFINES WS-SEARCH-PARM.               00009500
009600     05  WS-SEARCH-PHRASE-ALPHA   PIC X(40).                      00009600
009700     05  FILLER                   PIC X(02).                      00009700
009800*                                                                 00009800
009900 01  WS-UPPER-REFERENCE           PIC X(20) VALUE SPACES.         00009900
010000 01  WS-UPPER-NAME                PIC X(100) VALUE SPACES.        00010000
010100 01  WS-UPPER-PHRASE              PIC X(40) VALUE SPACES.         00010100
010200 01  WS-TARGET-FIELD              PIC X(100) VALUE SPACES.        00010200
010300*                                                                 00010300
010400 77  WS-SCAN-POS                  PIC 9(03) COMP VALUE 0.         00010400
010500 77  WS-SCAN-LIMIT                PIC 9(03) COMP VALUE 0.         00010500
010600 77  WS-FIELD-LEN                 PIC 9(03) COMP VALUE 0.         00010600
010700*                                                                 00010700
010800 01  WS-COUNTERS.                                                 00010800
010900     05  WS-SCANNED-COUNT         PIC S9(07) COMP VALUE +0.       00010900
011000     05  WS-MATCHED-COUNT         PIC S9(07) COMP VALUE +0.       00011000
011100     05  FILLER                   PIC X(01).                      00011100
011200*                                                                 00011200
011300 PROCEDURE DIVISION.                                              00011300
011400*                                                                 00011400
011500 0000-MAIN-RTN.                                                   00011500
011600     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                  00011600
011700     PERFORM 2000-CHECK-PHRASE-LEN-RTN THRU 2000-EXIT.            00011700
011800     IF WS-SEARCH-PHRASE-LEN > 2                                  00011800
011900         PERFORM 3000-SCAN-PARTY-FILE-RTN THRU 3000-EXIT          00011900
012000             UNTIL WS-PTYMSTR-EOF                                 00012000
012100     END-IF.                                                      00012100
012200     PERFORM 8000-WIND-UP-RTN THRU 8000-EXIT.                     00012200
012300     GOBACK.                                                      00012300
012400*                                                                 00012400
012500 1000-INITIALIZE-RTN.                                             00012500
012600     ACCEPT WS-SEARCH-PARM FROM SYSIN.                            00012600
012700     MOVE WS-SEARCH-PHRASE TO WS-UPPER-PHRASE.                    00012700
012800     INSPECT WS-UPPER-PHRASE CONVERTING                           00012800
012900         'abcdefghijklmnopqrstuvwxyz' TO                          00012900
013000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00013000
013100     OPEN OUTPUT PTYMATCH-FILE.                                   00013100
013200 1000-EXIT.                                                       00013200
013300     EXIT.                                                        00013300
013400*                                                                 00013400
013500 2000-CHECK-PHRASE-LEN-RTN.                                       00013500
013600*    SEARCH-PHRASE.LENGTH() > 2 -- I.E. LENGTH 0, 1 OR 2 SHORT    00013600
013700*    CIRCUITS TO AN EMPTY RESULT WITH NO FILE ACCESS AT ALL.      00013700
013800     IF WS-SEARCH-PHRASE-LEN > 2                                  00013800
013900         OPEN INPUT PTYMSTR-FILE                                  00013900
014000         IF NOT PTYMSTR-OK                                        00014000
014100             DISPLAY 'PTYSRCH - ERROR OPENING PTYMSTR, STATUS = ' 00014100
014200                      PTYMSTR-STATUS                              00014200
014300             MOVE 16 TO RETURN-CODE                               00014300
014400             MOVE 'Y' TO WS-PTYMSTR-EOF-SW                        00014400
014500         ELSE                                                     00014500
014600             PERFORM 3100-READ-PARTY-RTN THRU 3100-EXIT           00014600
014700         END-IF                                                   00014700
014800     ELSE                                                         00014800
014900         MOVE 'Y' TO WS-PTYMSTR-EOF-SW                            00014900
015000     END-IF.                                                      00015000
015100 2000-EXIT.                                                       00015100
015200     EXIT.                                                        00015200
015300*                                                                 00015300
015400 3000-SCAN-PARTY-FILE-RTN.                                        00015400
015500     ADD 1 TO WS-SCANNED-COUNT.                                   00015500
015600     MOVE PARTY-REFERENCE TO WS-UPPER-REFERENCE.                  00015600
015700     INSPECT WS-UPPER-REFERENCE CONVERTING                        00015700
015800         'abcdefghijklmnopqrstuvwxyz' TO                          00015800
015900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00015900
016000     MOVE PARTY-NAME TO WS-UPPER-NAME.                            00016000
016100     INSPECT WS-UPPER-NAME CONVERTING                             00016100
016200         'abcdefghijklmnopqrstuvwxyz' TO                          00016200
016300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00016300
016400     MOVE 'N' TO WS-MATCH-SW.                                     00016400
016500     MOVE 20 TO WS-FIELD-LEN.                                     00016500
016600     MOVE SPACES TO WS-TARGET-FIELD.                              00016600
016700     MOVE WS-UPPER-REFERENCE TO WS-TARGET-FIELD(1:20).            00016700
016800     PERFORM 3200-WILDCARD-MATCH-RTN THRU 3200-EXIT.              00016800
016900     IF NOT WS-IS-MATCH                                           00016900
017000         MOVE 100 TO WS-FIELD-LEN                                 00017000
017100         MOVE WS-UPPER-NAME TO WS-TARGET-FIELD(1:100)             00017100
017200         PERFORM 3200-WILDCARD-MATCH-RTN THRU 3200-EXIT           00017200
017300     END-IF.                                                      00017300
017400     IF WS-IS-MATCH                                               00017400
017500         MOVE PARTY-REFERENCE TO PTM-PARTY-REFERENCE              00017500
017600         MOVE PARTY-NAME      TO PTM-PARTY-NAME                   00017600
017700         WRITE PTYMATCH-REC                                       00017700
017800         ADD 1 TO WS-MATCHED-COUNT                                00017800
017900     END-IF.                                                      00017900
018000     PERFORM 3100-READ-PARTY-RTN THRU 3100-EXIT.                  00018000
018100 3000-EXIT.                                                       00018100
018200     EXIT.                                                        00018200
018300*                                                                 00018300
018400 3100-READ-PARTY-RTN.                                             00018400
018500     READ PTYMSTR-FILE                                            00018500
018600         AT END                                                   00018600
018700             MOVE 'Y' TO WS-PTYMSTR-EOF-SW                        00018700
018800     END-READ.                                                    00018800
018900 3100-EXIT.                                                       00018900
019000     EXIT.                                                        00019000
019100*                                                                 00019100
019200 3200-WILDCARD-MATCH-RTN.                                         00019200
019300*    UPPERCASED CONTAINMENT TEST -- THE SEARCH PHRASE IS          00019300
019400*    CONCEPTUALLY WRAPPED *PHRASE*, SO ANY POSITION WHERE IT      00019400
019500*    LINES UP IS A HIT.  NO UNSTRING / NO INTRINSIC FUNCTION --   00019500
019600*    PLAIN REFERENCE-MODIFIED COMPARES, ONE STARTING POSITION AT  00019600
019700*    A TIME.                                                      00019700
019800     COMPUTE WS-SCAN-LIMIT =                                      00019800
019900             WS-FIELD-LEN - WS-SEARCH-PHRASE-LEN + 1.             00019900
020000     IF WS-SCAN-LIMIT < 1                                         00020000
020100         GO TO 3200-EXIT                                          00020100
020200     END-IF.                                                      00020200
020300     MOVE 1 TO WS-SCAN-POS.                                       00020300
020400 3210-SCAN-STEP.                                                  00020400
020500     IF WS-SCAN-POS > WS-SCAN-LIMIT                               00020500
020600         GO TO 3200-EXIT                                          00020600
020700     END-IF.                                                      00020700
020800     IF WS-TARGET-FIELD(WS-SCAN-POS:WS-SEARCH-PHRASE-LEN) =       00020800
020900                WS-UPPER-PHRASE(1:WS-SEARCH-PHRASE-LEN)           00020900
021000         MOVE 'Y' TO WS-MATCH-SW                                  00021000
021100         GO TO 3200-EXIT                                          00021100
021200     END-IF.                                                      00021200
021300     ADD 1 TO WS-SCAN-POS.                                        00021300
021400     GO TO 3210-SCAN-STEP.                                        00021400
021500 3200-EXIT.                                                       00021500
021600     EXIT.                                                        00021600
021700*                                                                 00021700
021800 8000-WIND-UP-RTN.                                                00021800
021900     DISPLAY 'PTYSRCH - RECORDS SCANNED = ' WS-SCANNED-COUNT.     00021900
022000     DISPLAY 'PTYSRCH - RECORDS MATCHED = ' WS-MATCHED-COUNT.     00022000
022100     IF WS-SEARCH-PHRASE-LEN NOT > 2                              00022100
022200         DISPLAY 'PTYSRCH - PHRASE TOO SHORT, NO SCAN PERFORMED'  00022200
022300     ELSE                                                         00022300
022400         CLOSE PTYMSTR-FILE                                       00022400
022500     END-IF.                                                      00022500
022600     CLOSE PTYMATCH-FILE.                                         00022600
022700 8000-EXIT.                                                       00022700
022800     EXIT.                                                        00022800
